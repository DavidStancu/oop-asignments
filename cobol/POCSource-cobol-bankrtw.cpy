000100****************************************************************          
000200* BANKRTW - PACKED RATE TABLE (WORKING STORAGE / LINKAGE SHAPE)           
000300****************************************************************          
000400* BANKBTCH COPIES THIS INTO WORKING-STORAGE TO HOLD THE LOADED            
000500* RATES (PLUS THEIR MIRROR INVERSES - PARA 720-LOAD-RATES), AND           
000600* PASSES THE SAME STRUCTURE BY REFERENCE TO BANKRATE, WHICH               
000700* COPIES THIS MEMBER AGAIN INTO ITS LINKAGE SECTION.  ONE COPY            
000800* MEMBER, TWO COPY STATEMENTS, NO DRIFT BETWEEN CALLER/CALLEE.            
000900*                                                                         
001000*    MM/DD/YY  INIT  TKT#     DESCRIPTION                                 
001100*    --------  ----  -------  -------------------------------             
001200*    07/09/97  RWK   BT-0088  ORIGINAL COPYBOOK FOR THE BANKRATE          
001300*                             LINKAGE PARAMETER                           
001400****************************************************************          
001500 01  RATE-TABLE-ENTRIES.                                                  
001600     05  RTE-COUNT                  PIC 9(03) COMP.                       
001700     05  RTE-ENTRY OCCURS 100 TIMES                                       
001800                    INDEXED BY RTE-IX.                                    
001900         10  RTE-FROM                   PIC X(03).                        
002000         10  RTE-TO                     PIC X(03).                        
002100         10  RTE-RATE                   PIC S9(07)V9(06) COMP-3.          
002200         10  FILLER                     PIC X(05).                        
