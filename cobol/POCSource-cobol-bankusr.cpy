000100****************************************************************          
000200* BANKUSR - CUSTOMER MASTER INPUT LAYOUT                                  
000300****************************************************************          
000400* COPY MEMBER FOR THE DAILY USER-MASTER INPUT FILE USED BY                
000500* BANKBTCH.  ONE RECORD PER BANK CUSTOMER.  KEY IS THE EMAIL              
000600* ADDRESS (TRIMMED, COMPARED CASE-INSENSITIVE BY THE DRIVER).             
000700*                                                                         
000800*    MM/DD/YY  INIT  TKT#     DESCRIPTION                                 
000900*    --------  ----  -------  -------------------------------             
001000*    03/14/94  RWK   BT-0012  ORIGINAL COPYBOOK FOR BANKBTCH              
001100*    11/02/98  DSL   BT-0140  WIDENED NAME FIELDS, ADDED FILLER           
001200*    08/22/00  DSL   BT-0162  DROPPED TRAILING FILLER - RECORD WAS        
001300*                             84 BYTES, USERIN IS AN 80-BYTE FILE         
001400*    09/05/00  DSL   BT-0163  BACKED OUT BT-0162 - SHOP                   
001500*                             STANDARD WANTS FILLER IN EVERY 01.          
001600*                             NARROWED THE NAME FIELDS 2 BYTES            
001700*                             EACH SO USERIN STAYS AT 80 BYTES            
001800****************************************************************          
001900 01  USER-RECORD-IN.                                                      
002000     05  USR-EMAIL                  PIC X(40).                            
002100     05  USR-FIRST                  PIC X(18).                            
002200     05  USR-LAST                   PIC X(18).                            
002300     05  FILLER                     PIC X(04).                            
