000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                       
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500* PROGRAM:  BANKBTCH                                                      
000600*                                                                         
000700* READS THE DAILY CUSTOMER MASTER, THE EXCHANGE RATE TABLE AND            
000800* THE ORDERED COMMAND STREAM, POSTS EACH COMMAND AGAINST THE              
000900* IN-MEMORY USER/ACCOUNT/CARD TABLE, AND PRINTS THE END-OF-RUN            
001000* SNAPSHOT / ERROR / HISTORY / MERCHANT REPORT.                           
001100*                                                                         
001200* THIS IS THE "BANK TELLER" BATCH RUN - ONE RUN PER BUSINESS              
001300* DAY.  CALLS BANKRATE FOR EVERY CURRENCY CONVERSION SO THE               
001400* LOOKUP/CHAIN ALGORITHM LIVES IN EXACTLY ONE PLACE.                      
001500****************************************************************          
001600 IDENTIFICATION DIVISION.                                                 
001700****************************************************************          
001800 PROGRAM-ID.  BANKBTCH.                                                   
001900 AUTHOR. R W KOSINSKI.                                                    
002000 INSTALLATION. RETAIL BANKING DATA CENTER.                                
002100 DATE-WRITTEN. 03/14/94.                                                  
002200 DATE-COMPILED. 03/14/94.                                                 
002300 SECURITY. NON-CONFIDENTIAL.                                              
002400*                                                                         
002500*    MM/DD/YY  INIT  TKT#     DESCRIPTION                                 
002600*    --------  ----  -------  -------------------------------             
002700*    03/14/94  RWK   BT-0012  ORIGINAL DRIVER - USERS/RATES       BT-0012 
002800*                             LOAD, PRINTUSERS SNAPSHOT ONLY      BT-0012 
002900*    09/02/94  RWK   BT-0019  ADDED PAYONLINE AND THE MERCHANT    BT-0019 
003000*                             TOTAL TABLE                         BT-0019 
003100*    11/21/94  RWK   BT-0026  ADDED TRANSACTION LOG TABLE AND     BT-0026 
003200*                             END-OF-RUN HISTORY REPORT           BT-0026 
003300*    02/20/96  RWK   BT-0061  ADDED SENDMONEY                     BT-0061 
003400*    07/09/97  RWK   BT-0088  SPLIT EXCHANGE RATE LOOKUP OUT TO   BT-0088 
003500*                             CALLED SUBPROGRAM BANKRATE          BT-0088 
003600*    12/09/98  DSL   Y2K-014  TIMESTAMP COUNTER REVIEWED - NO     Y2K-014 
003700*                             CENTURY WINDOW USED, NO CHANGE      Y2K-014 
003800*                             REQUIRED (COUNTER, NOT A DATE)      Y2K-014 
003900*    06/03/98  DSL   BT-0131  ADDED SPLITPAYMENT COMMAND          BT-0131 
004000*    11/02/98  DSL   BT-0140  ADDED "CARD NOT FOUND" ERROR REC    BT-0140 
004100*                             AND ADDFUNDS/DELETEACCOUNT STUBS    BT-0140 
004200*    04/18/00  JBP   BT-0162  ADDED REMAINING NON-GOAL COMMAND    BT-0162 
004300*                             STUBS (CREATECARD, SETALIAS, ETC)   BT-0162 
004400*    09/05/00  DSL   BT-0164  WALKED THROUGH WITH AUDIT - ADDED   BT-0164 
004500*                             PARAGRAPH BANNERS AND POSTING-RULE  BT-0164 
004600*                             NOTES THROUGHOUT THE PROCEDURE      BT-0164 
004700*                             DIVISION.  NO LOGIC CHANGED.        BT-0164 
004800****************************************************************          
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SOURCE-COMPUTER. IBM-390.                                                
005200 OBJECT-COMPUTER. IBM-390.                                                
005300*    C01/TOP-OF-FORM, UPPER-CURRENCY-CLASS AND UPSI-0 ARE THE             
005400*    SAME SPECIAL-NAMES THIS SHOP DECLARES IN EVERY PROGRAM               
005500*    THAT COPIES BANKRTW - KEPT HERE EVEN THOUGH BANKBTCH                 
005600*    ITSELF DOES NOT TEST THEM, SO THE SPECIAL-NAMES PARAGRAPH            
005700*    MATCHES ACROSS THE WHOLE BANKBTCH/BANKRATE FAMILY.                   
005800 SPECIAL-NAMES.                                                           
005900     C01 IS TOP-OF-FORM                                                   
006000     CLASS UPPER-CURRENCY-CLASS IS "A" THRU "Z"                           
006100     UPSI-0 ON STATUS IS TRACE-ON                                         
006200            OFF STATUS IS TRACE-OFF.                                      
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500*    ALL FOUR FILES ARE SEQUENTIAL, FIXED-LENGTH - USERIN AND             
006600*    RATESIN ARE LOADED WHOLE INTO WORKING STORAGE AND NEVER              
006700*    REOPENED, CMDIN IS READ COMMAND BY COMMAND, BANKRPT IS               
006800*    WRITTEN ONLY, NEVER READ BACK.                                       
006900     SELECT USERS-FILE  ASSIGN TO USERIN                                  
007000            ORGANIZATION IS SEQUENTIAL                                    
007100            ACCESS MODE  IS SEQUENTIAL                                    
007200            FILE STATUS  IS WS-USERIN-STATUS.                             
007300     SELECT RATES-FILE  ASSIGN TO RATESIN                                 
007400            ORGANIZATION IS SEQUENTIAL                                    
007500            ACCESS MODE  IS SEQUENTIAL                                    
007600            FILE STATUS  IS WS-RATESIN-STATUS.                            
007700     SELECT COMMANDS-FILE ASSIGN TO CMDIN                                 
007800            ORGANIZATION IS SEQUENTIAL                                    
007900            ACCESS MODE  IS SEQUENTIAL                                    
008000            FILE STATUS  IS WS-CMDIN-STATUS.                              
008100     SELECT REPORT-FILE  ASSIGN TO BANKRPT                                
008200            ORGANIZATION IS SEQUENTIAL                                    
008300            ACCESS MODE  IS SEQUENTIAL                                    
008400            FILE STATUS  IS WS-BANKRPT-STATUS.                            
008500****************************************************************          
008600 DATA DIVISION.                                                           
008700 FILE SECTION.                                                            
008800*                                                                         
008900*    DAILY CUSTOMER MASTER - LOADED ENTIRE INTO BANK-MASTER-              
009000*    TABLE AT 710-LOAD-USERS, NOT READ AGAIN AFTER THAT.                  
009100 FD  USERS-FILE                                                           
009200     RECORDING MODE IS F.                                                 
009300 COPY BANKUSR.                                                            
009400*                                                                         
009500*    EXCHANGE RATE TABLE - LOADED ENTIRE INTO RATE-TABLE-                 
009600*    ENTRIES AT 720-LOAD-RATES, WHICH ALSO STORES EACH RATE'S             
009700*    MIRROR INVERSE.                                                      
009800 FD  RATES-FILE                                                           
009900     RECORDING MODE IS F.                                                 
010000 COPY BANKRAT.                                                            
010100*                                                                         
010200*    THE ORDERED COMMAND STREAM - READ ONE RECORD AT A TIME,              
010300*    COMMAND BY COMMAND, FOR THE LIFE OF THE RUN.                         
010400 FD  COMMANDS-FILE                                                        
010500     RECORDING MODE IS F.                                                 
010600 COPY BANKCMD.                                                            
010700*                                                                         
010800*    END-OF-RUN SNAPSHOT/ERROR/HISTORY/MERCHANT REPORT -                  
010900*    EVERY REPORT SECTION SHARES THIS ONE 240-BYTE PRINT                  
011000*    RECORD, EACH SECTION MOVING FROM ITS OWN 01-LEVEL PRINT              
011100*    LINE LAYOUT BELOW.                                                   
011200 FD  REPORT-FILE                                                          
011300     RECORDING MODE IS F.                                                 
011400 01  REPORT-RECORD                  PIC X(240).                           
011500****************************************************************          
011600 WORKING-STORAGE SECTION.                                                 
011700****************************************************************          
011800*                                                                         
011900*    ONE PAIR OF BYTES PER FILE, READ BY 700-OPEN-FILES AND THE           
012000*    700-SERIES READ PARAGRAPHS - NONE OF THEM ARE EXAMINED               
012100*    AFTER THE INITIAL OPEN EXCEPT TO DISPLAY AN ABEND MESSAGE.           
012200 01  WS-FILE-STATUS-CODES.                                                
012300     05  WS-USERIN-STATUS           PIC X(02) VALUE SPACES.               
012400         88  USERIN-OK                VALUE "00".                         
012500         88  USERIN-EOF                VALUE "10".                        
012600     05  WS-RATESIN-STATUS          PIC X(02) VALUE SPACES.               
012700         88  RATESIN-OK                VALUE "00".                        
012800         88  RATESIN-EOF                VALUE "10".                       
012900     05  WS-CMDIN-STATUS            PIC X(02) VALUE SPACES.               
013000         88  CMDIN-OK                  VALUE "00".                        
013100         88  CMDIN-EOF                  VALUE "10".                       
013200     05  WS-BANKRPT-STATUS          PIC X(02) VALUE SPACES.               
013300         88  BANKRPT-OK                 VALUE "00".                       
013400     05  FILLER                     PIC X(02).                            
013500*                                                                         
013600*    EOF SWITCHES FOR THE THREE INPUT FILES PLUS THE FOUR                 
013700*    FOUND/OK SWITCHES THE LOOKUP AND SPLITPAYMENT PARAGRAPHS             
013800*    SET - EVERY SWITCH HERE IS X(01) WITH A "Y"/"N" 88-LEVEL,            
013900*    THE SHOP'S USUAL SWITCH CONVENTION.                                  
014000 01  WS-SWITCHES.                                                         
014100     05  WS-USERIN-EOF-SW           PIC X(01) VALUE "N".                  
014200         88  USERIN-AT-EOF             VALUE "Y".                         
014300     05  WS-RATESIN-EOF-SW          PIC X(01) VALUE "N".                  
014400         88  RATESIN-AT-EOF            VALUE "Y".                         
014500     05  WS-CMDIN-EOF-SW            PIC X(01) VALUE "N".                  
014600         88  CMDIN-AT-EOF              VALUE "Y".                         
014700     05  WS-CARD-FOUND-SW           PIC X(01) VALUE "N".                  
014800         88  CARD-WAS-FOUND            VALUE "Y".                         
014900     05  WS-USER-FOUND-SW           PIC X(01) VALUE "N".                  
015000         88  USER-WAS-FOUND            VALUE "Y".                         
015100     05  WS-ACCT-FOUND-SW           PIC X(01) VALUE "N".                  
015200         88  ACCT-WAS-FOUND            VALUE "Y".                         
015300     05  WS-SPLIT-OK-SW             PIC X(01) VALUE "Y".                  
015400         88  SPLIT-IS-OK               VALUE "Y".                         
015500     05  WS-MCH-FOUND-SW            PIC X(01) VALUE "N".                  
015600         88  MCH-WAS-FOUND             VALUE "Y".                         
015700     05  FILLER                     PIC X(03).                            
015800*                                                                         
015900 77  WS-TIMESTAMP                   PIC 9(06) COMP VALUE ZERO.            
016000*                                                                         
016100* BANK-MASTER-TABLE IS THE IN-MEMORY USER/ACCOUNT/CARD MODEL -            
016200* COPIED FROM BANKACT SO THE LAYOUT LIVES IN ONE PLACE.                   
016300*                                                                         
016400 COPY BANKACT.                                                            
016500*                                                                         
016600* RATE-TABLE-ENTRIES, TRANSACTION-LOG-TABLE AND MERCHANT-TOTAL-           
016700* TABLE ARE EACH A WHOLE COPY MEMBER (COUNT PLUS OCCURS) - THE            
016800* FIRST ONE IS COPIED AGAIN, UNCHANGED, INTO BANKRATE'S LINKAGE           
016900* SECTION, SO CALLER AND CALLEE NEVER DRIFT APART.                        
017000 COPY BANKRTW.                                                            
017100*                                                                         
017200 COPY BANKTRN.                                                            
017300*                                                                         
017400 COPY BANKMCH.                                                            
017500*                                                                         
017600* WS-CMD-WORK-AREA HOLDS WHATEVER IDENTIFIER THE CALLER LOADED            
017700* BEFORE A LOOKUP PARAGRAPH RUNS - FULL 24-BYTE IBAN OR THE               
017800* SHORTER 16-BYTE CARD NUMBER - SEE THE TWO REDEFINES BELOW.              
017900 01  WS-CURRENT-COMMAND.                                                  
018000     05  WS-CMD-WORK-AMOUNT         PIC S9(11)V9(04) COMP-3.              
018100     05  WS-CMD-WORK-CURRENCY       PIC X(03).                            
018200     05  WS-CMD-WORK-AREA           PIC X(24).                            
018300     05  WS-CMD-WORK-AREA-R1 REDEFINES WS-CMD-WORK-AREA.                  
018400         10  WS-CMD-IBAN-PART           PIC X(24).                        
018500     05  WS-CMD-WORK-AREA-R2 REDEFINES WS-CMD-WORK-AREA.                  
018600         10  WS-CMD-CARD-PART           PIC X(16).                        
018700         10  FILLER                     PIC X(08).                        
018800     05  FILLER                     PIC X(10).                            
018900*                                                                         
019000*    ONE CONVERSION AT A TIME - EVERY CALL TO BANKRATE LOADS              
019100*    THESE FIELDS FRESH AND READS THE ANSWER BACK OUT OF THEM             
019200*    BEFORE THE NEXT CALL, SO NO POSTING PARAGRAPH NEEDS ITS              
019300*    OWN COPY.                                                            
019400 01  WS-CONVERT-RESULT.                                                   
019500     05  WS-CONV-FROM-CCY           PIC X(03).                            
019600     05  WS-CONV-TO-CCY             PIC X(03).                            
019700     05  WS-CONV-AMOUNT-IN          PIC S9(11)V9(04) COMP-3.              
019800     05  WS-CONV-AMOUNT-OUT         PIC S9(11)V9(04) COMP-3.              
019900     05  WS-CONV-RETURN-CODE        PIC S9(04) COMP.                      
020000         88  CONV-WAS-DIRECT           VALUE +0.                          
020100         88  CONV-WAS-CHAINED          VALUE +1.                          
020200         88  CONV-NO-PATH              VALUE +2.                          
020300     05  FILLER                     PIC X(05).                            
020400*                                                                         
020500*    THE STAGING AREA EVERY POSTING PARAGRAPH FILLS IN BEFORE             
020600*    CALLING 600-LOG-TRANSACTION - NOT EVERY FIELD APPLIES TO             
020700*    EVERY EVENT TYPE, SO THE POSTING PARAGRAPHS BLANK THE                
020800*    ONES THAT DO NOT APPLY RATHER THAN LEAVE THE PRIOR                   
020900*    COMMAND'S VALUES SITTING IN THEM.                                    
021000 01  WS-LOG-STAGING.                                                      
021100     05  WS-LOG-TYPE                PIC X(12).                            
021200     05  WS-LOG-DESC                PIC X(40).                            
021300     05  WS-LOG-SENDER              PIC X(24).                            
021400     05  WS-LOG-RECEIVER            PIC X(24).                            
021500     05  WS-LOG-AMOUNT              PIC S9(11)V9(04) COMP-3.              
021600     05  WS-LOG-CURRENCY            PIC X(03).                            
021700     05  WS-LOG-XFER-TYPE           PIC X(08).                            
021800     05  WS-LOG-COMMERC             PIC X(30).                            
021900     05  WS-LOG-CARDNUM             PIC X(16).                            
022000     05  WS-LOG-CARDHOLDER          PIC X(40).                            
022100     05  WS-LOG-USER-EMAIL          PIC X(40).                            
022200     05  WS-LOG-SPLIT-CNT           PIC 9(02) COMP.                       
022300     05  WS-LOG-SPLIT-IBANS         PIC X(24) OCCURS 10 TIMES.            
022400     05  FILLER                     PIC X(05).                            
022500*                                                                         
022600 77  WS-MCH-GRAND-TOTAL             PIC S9(11)V9(04) COMP-3.              
022700*                                                                         
022800*    ONE ROW PER PARTICIPATING ACCOUNT, FILLED IN BY THE                  
022900*    VALIDATE PASS (510) AND READ BACK BY THE POSTING PASS                
023000*    (520) SO THE SECOND PASS NEVER HAS TO LOOK ANYTHING UP               
023100*    AGAIN.                                                               
023200 01  WS-SPLIT-WORK-AREA.                                                  
023300     05  WS-SPLIT-IX                PIC 9(02) COMP.                       
023400     05  WS-SPLIT-ACCT-IX OCCURS 10 TIMES.                                
023500         10  WS-SPLIT-USER-IX           PIC 9(03) COMP.                   
023600         10  WS-SPLIT-ACCT-SUBIX        PIC 9(02) COMP.                   
023700         10  WS-SPLIT-CONV-SHARE        PIC S9(11)V9(04) COMP-3.          
023800     05  FILLER                     PIC X(05).                            
023900*                                                                         
024000 77  WS-SPLIT-SHARE                 PIC S9(11)V9(04) COMP-3.              
024100*                                                                         
024200* WORK FIELDS SHARED BY FIND-USER / FIND-ACCOUNT / FIND-CARD -            
024300* ONE HOME FOR THE SUBSCRIPTS SO EVERY LOOKUP PARAGRAPH LEAVES            
024400* THEM POINTING AT THE ROW IT MATCHED.                                    
024500 01  WS-LOOKUP-RESULTS.                                                   
024600     05  WS-FOUND-USER-IX           PIC 9(03) COMP.                       
024700     05  WS-FOUND-ACCT-IX           PIC 9(02) COMP.                       
024800     05  WS-FOUND-CARD-IX           PIC 9(02) COMP.                       
024900     05  WS-FOUND-USER-IX-R REDEFINES WS-FOUND-USER-IX                    
025000                                    PIC 9(03).                            
025100     05  FILLER                     PIC X(05).                            
025200*                                                                         
025300*    ALPHABET TABLE USED BY THE CASE-INSENSITIVE COMPARES IN              
025400*    110-FIND-USER AND 120-FIND-ACCOUNT'S ALIAS LEG - NO                  
025500*    INTRINSIC FUNCTION FOLDS CASE IN THIS SHOP'S COMPILER,               
025600*    SO THE FOLD IS DONE CHARACTER BY CHARACTER AGAINST THIS              
025700*    TABLE.                                                               
025800 01  WS-CASE-FOLD-TABLE.                                                  
025900     05  WS-LOWER-ALPHABET          PIC X(26) VALUE                       
026000         "abcdefghijklmnopqrstuvwxyz".                                    
026100     05  WS-UPPER-ALPHABET          PIC X(26) VALUE                       
026200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
026300     05  WS-CMP-TEXT-A              PIC X(40).                            
026400     05  WS-CMP-TEXT-B              PIC X(40).                            
026500     05  FILLER                     PIC X(05).                            
026600*                                                                         
026700*    ALL GENERAL-PURPOSE TABLE SUBSCRIPTS IN ONE GROUP -                  
026800*    WS-UX/WS-AX/WS-CX/WS-RX ARE REUSED ACROSS MANY                       
026900*    PARAGRAPHS, WS-SEND-*/WS-RECV-* ARE HELD LONGER-LIVED                
027000*    ACROSS SENDMONEY'S LOOKUP-THEN-POST SEQUENCE.                        
027100 01  WS-SUBSCRIPTS.                                                       
027200     05  WS-UX                      PIC 9(03) COMP.                       
027300     05  WS-AX                      PIC 9(02) COMP.                       
027400     05  WS-CX                      PIC 9(02) COMP.                       
027500     05  WS-RX                      PIC 9(03) COMP.                       
027600     05  WS-LINE-NUM                PIC 9(04) COMP.                       
027700     05  WS-SEND-USER-IX            PIC 9(03) COMP.                       
027800     05  WS-SEND-ACCT-IX            PIC 9(02) COMP.                       
027900     05  WS-RECV-USER-IX            PIC 9(03) COMP.                       
028000     05  WS-RECV-ACCT-IX            PIC 9(02) COMP.                       
028100     05  FILLER                     PIC X(05).                            
028200*                                                                         
028300* REPORT PRINT LINES - LAID OUT LIKE SAM1'S REPORT-RECORD, ONE            
028400* 01 PER REPORT SECTION, EACH A DIFFERENT FILLER-PADDED VIEW              
028500* OF THE SAME 132-COLUMN PRINT LINE.                                      
028600*    PRINTUSERS SNAPSHOT HEADER - ONE PER RUN, STAMPED WITH               
028700*    THE RUN'S WS-TIMESTAMP VALUE SO TWO SNAPSHOTS CAN BE TOLD            
028800*    APART.                                                               
028900 01  HDR-LINE.                                                            
029000     05  HDR-CMD-NAME               PIC X(20).                            
029100     05  FILLER                     PIC X(05) VALUE SPACES.               
029200     05  HDR-LIT-TS                 PIC X(11) VALUE                       
029300         "TIMESTAMP =".                                                   
029400     05  HDR-TIMESTAMP              PIC ZZZZZ9.                           
029500     05  FILLER                     PIC X(89) VALUE SPACES.               
029600*                                                                         
029700*    ONE PER CUSTOMER UNDER THE SNAPSHOT HEADER - INDENTED TWO            
029800*    SPACES TO READ AS A CHILD OF HDR-LINE.                               
029900 01  USR-LINE.                                                            
030000     05  FILLER                     PIC X(02) VALUE SPACES.               
030100     05  USR-LAST-OUT               PIC X(20).                            
030200     05  FILLER                     PIC X(01) VALUE SPACES.               
030300     05  USR-FIRST-OUT              PIC X(20).                            
030400     05  FILLER                     PIC X(01) VALUE SPACES.               
030500     05  USR-EMAIL-OUT              PIC X(40).                            
030600     05  FILLER                     PIC X(48) VALUE SPACES.               
030700*                                                                         
030800*    ONE PER ACCOUNT UNDER ITS OWNING USR-LINE - INDENTED SIX             
030900*    SPACES, ONE LEVEL DEEPER THAN THE USER IT BELONGS TO.                
031000 01  ACC-LINE.                                                            
031100     05  FILLER                     PIC X(06) VALUE SPACES.               
031200     05  ACC-IBAN-OUT               PIC X(24).                            
031300     05  FILLER                     PIC X(01) VALUE SPACES.               
031400     05  ACC-BAL-OUT                PIC Z(09)9.99-.                       
031500     05  FILLER                     PIC X(01) VALUE SPACES.               
031600     05  ACC-CURR-OUT               PIC X(03).                            
031700     05  FILLER                     PIC X(01) VALUE SPACES.               
031800     05  ACC-TYPE-OUT               PIC X(10).                            
031900     05  FILLER                     PIC X(72) VALUE SPACES.               
032000*                                                                         
032100*    ONE PER CARD UNDER ITS OWNING ACC-LINE - INDENTED TEN                
032200*    SPACES, ONE LEVEL DEEPER STILL.                                      
032300 01  CRD-LINE.                                                            
032400     05  FILLER                     PIC X(10) VALUE SPACES.               
032500     05  CRD-NUM-OUT                PIC X(16).                            
032600     05  FILLER                     PIC X(01) VALUE SPACES.               
032700     05  CRD-STAT-OUT               PIC X(08).                            
032800     05  FILLER                     PIC X(97) VALUE SPACES.               
032900*                                                                         
033000*    WRITTEN BY 910-WRITE-ERROR-REC THE MOMENT A LOOKUP FAILS             
033100*    - NOT HELD BACK TO THE END OF THE RUN LIKE THE HISTORY               
033200*    AND MERCHANT REPORTS ARE.                                            
033300 01  ERR-LINE.                                                            
033400     05  FILLER                     PIC X(02) VALUE SPACES.               
033500     05  ERR-CMD-OUT                PIC X(20).                            
033600     05  FILLER                     PIC X(01) VALUE SPACES.               
033700     05  ERR-DESC-OUT               PIC X(40).                            
033800     05  FILLER                     PIC X(01) VALUE SPACES.               
033900     05  ERR-LIT-TS                 PIC X(03) VALUE "TS=".                
034000     05  ERR-TS-OUT                 PIC ZZZZZ9.                           
034100     05  FILLER                     PIC X(59) VALUE SPACES.               
034200*                                                                         
034300*    ONE PER CUSTOMER, WRITTEN BY 921-HISTORY-USER-SCAN BEFORE            
034400*    THAT CUSTOMER'S HIST-LINE DETAIL ROWS.                               
034500 01  HIST-HDR-LINE.                                                       
034600     05  FILLER                     PIC X(02) VALUE SPACES.               
034700     05  HIST-LIT                   PIC X(18) VALUE                       
034800         "TRANSACTION LOG -".                                             
034900     05  HIST-EMAIL-OUT             PIC X(40).                            
035000     05  FILLER                     PIC X(72) VALUE SPACES.               
035100*                                                                         
035200*    ONE LOG ENTRY PER LINE - THE WIDEST PRINT LINE IN THE                
035300*    PROGRAM SINCE IT HAS TO CARRY FIELDS FROM EVERY EVENT                
035400*    TYPE EVEN THOUGH ONLY SOME COLUMNS ARE FILLED IN FOR ANY             
035500*    GIVEN ENTRY (SEE 923-HISTORY-TYPE-DETAIL).                           
035600 01  HIST-LINE.                                                           
035700     05  FILLER                     PIC X(04) VALUE SPACES.               
035800     05  HIST-TS-OUT                PIC ZZZZZ9.                           
035900     05  FILLER                     PIC X(01) VALUE SPACES.               
036000     05  HIST-TYPE-OUT              PIC X(12).                            
036100     05  FILLER                     PIC X(01) VALUE SPACES.               
036200     05  HIST-DESC-OUT              PIC X(40).                            
036300     05  FILLER                     PIC X(01) VALUE SPACES.               
036400     05  HIST-AMT-OUT               PIC Z(08)9.99-.                       
036500     05  FILLER                     PIC X(01) VALUE SPACES.               
036600     05  HIST-CURR-OUT              PIC X(03).                            
036700     05  FILLER                     PIC X(01) VALUE SPACES.               
036800     05  HIST-SENDER-OUT            PIC X(24).                            
036900     05  FILLER                     PIC X(01) VALUE SPACES.               
037000     05  HIST-RECEIVER-OUT          PIC X(24).                            
037100     05  FILLER                     PIC X(01) VALUE SPACES.               
037200     05  HIST-XFER-OUT              PIC X(08).                            
037300     05  FILLER                     PIC X(01) VALUE SPACES.               
037400     05  HIST-CARDNUM-OUT           PIC X(16).                            
037500     05  FILLER                     PIC X(01) VALUE SPACES.               
037600     05  HIST-CARDHOLDER-OUT        PIC X(40).                            
037700     05  FILLER                     PIC X(01) VALUE SPACES.               
037800     05  HIST-COMMERC-OUT           PIC X(30).                            
037900     05  FILLER                     PIC X(10) VALUE SPACES.               
038000*                                                                         
038100*    MERCHANT REPORT SECTION HEADER - WRITTEN ONCE, AHEAD OF              
038200*    THE MCH-LINE ROWS, BY 930-WRITE-MERCHANTS.                           
038300 01  MCH-HDR-LINE.                                                        
038400     05  MCH-HDR-LIT                PIC X(30) VALUE                       
038500         "MERCHANT TOTALS".                                               
038600     05  FILLER                     PIC X(102) VALUE SPACES.              
038700*                                                                         
038800*    ONE PER DISTINCT MERCHANT NAME SEEN ON A PAYONLINE                   
038900*    COMMAND THIS RUN.                                                    
039000 01  MCH-LINE.                                                            
039100     05  FILLER                     PIC X(02) VALUE SPACES.               
039200     05  MCH-NAME-OUT               PIC X(30).                            
039300     05  FILLER                     PIC X(01) VALUE SPACES.               
039400     05  MCH-TOTAL-OUT              PIC Z(08)9.99-.                       
039500     05  FILLER                     PIC X(89) VALUE SPACES.               
039600*                                                                         
039700*    FOOTER ROW - THE RUNNING TOTAL 930-WRITE-MERCHANTS BUILT             
039800*    WHILE WRITING THE MCH-LINE ROWS ABOVE IT.                            
039900 01  MCH-GRAND-LINE.                                                      
040000     05  MCH-GRAND-LIT              PIC X(22) VALUE                       
040100         "GRAND TOTAL ONLINE =".                                          
040200     05  MCH-GRAND-OUT              PIC Z(08)9.99-.                       
040300     05  FILLER                     PIC X(98) VALUE SPACES.               
040400****************************************************************          
040500 PROCEDURE DIVISION.                                                      
040600****************************************************************          
040700* PARAGRAPH SERIES INDEX -                                                
040800*    000      MAIN DRIVER                                                 
040900*    100      COMMAND DISPATCH / TIMESTAMP COUNTER                        
041000*    110-132  MASTER TABLE LOOKUPS (USER/ACCOUNT/CARD)                    
041100*    200      PRINTUSERS SNAPSHOT                                         
041200*    300-342  PAYONLINE POSTING                                           
041300*    400-441  SENDMONEY POSTING                                           
041400*    500-521  SPLITPAYMENT POSTING                                        
041500*    600-601  TRANSACTION LOG WRITER                                      
041600*    700-790  FILE OPEN / MASTER LOAD / FILE CLOSE                        
041700*    800      REPORT INITIALIZATION                                       
041800*    900-931  END-OF-RUN ERROR / HISTORY / MERCHANT REPORTS               
041900****************************************************************          
042000 000-MAIN.                                                                
042100*    BT-0012 - MAIN DRIVER - OPEN, LOAD MASTERS, POST COMMANDS,           
042200*    PRINT, CLOSE.  ONE PASS, NO RESTART LOGIC.                           
042300*                                                                         
042400*    THE WHOLE RUN IS DRIVEN OFF THIS ONE PARAGRAPH - OPEN THE            
042500*    THREE INPUT FILES AND THE REPORT, LOAD THE USER MASTER AND           
042600*    THE RATE TABLE ENTIRELY INTO WORKING STORAGE, THEN WALK THE          
042700*    COMMAND FILE ONE RECORD AT A TIME UNTIL EOF, POSTING EACH            
042800*    COMMAND AGAINST THE IN-MEMORY TABLES AS IT IS READ.  THE             
042900*    HISTORY AND MERCHANT REPORTS ARE PRINTED ONLY AFTER EVERY            
043000*    COMMAND HAS BEEN POSTED, SINCE BOTH SUMMARIZE THE WHOLE RUN.         
043100     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
043200     PERFORM 710-LOAD-USERS THRU 710-EXIT.                                
043300     PERFORM 720-LOAD-RATES THRU 720-EXIT.                                
043400     PERFORM 800-INIT-REPORT THRU 800-EXIT.                               
043500     PERFORM 730-READ-COMMAND THRU 730-EXIT.                              
043600     PERFORM 100-PROCESS-COMMANDS THRU 100-EXIT                           
043700             UNTIL CMDIN-AT-EOF.                                          
043800     PERFORM 920-WRITE-HISTORY THRU 920-EXIT.                             
043900     PERFORM 930-WRITE-MERCHANTS THRU 930-EXIT.                           
044000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
044100     STOP RUN.                                                            
044200*                                                                         
044300****************************************************************          
044400* 100 SERIES - COMMAND DISPATCH                   BT-0012/BT-0088         
044500****************************************************************          
044600* ONE COMMAND RECORD IS FULLY POSTED (OR STUBBED) BEFORE THE              
044700* NEXT IS READ - THERE IS NO LOOK-AHEAD AND NO BATCHING OF                
044800* COMMANDS OF THE SAME TYPE.  COMMANDS ARE PROCESSED STRICTLY             
044900* IN THE ORDER THEY APPEAR ON CMDIN.                                      
045000 100-PROCESS-COMMANDS.                                                    
045100*    THE RUN TIMESTAMP IS A SIMPLE UP-COUNTER, NOT A CLOCK VALUE          
045200*    - IT EXISTS ONLY TO GIVE EVERY LOGGED TRANSACTION AND EVERY          
045300*    PRINTED SNAPSHOT LINE A STABLE, INCREASING SEQUENCE NUMBER           
045400*    WITHIN THE RUN.  SEE Y2K-014 IN THE CHANGE LOG ABOVE.                
045500     ADD 1 TO WS-TIMESTAMP.                                               
045600     PERFORM 150-DISPATCH-COMMAND THRU 150-EXIT.                          
045700     PERFORM 730-READ-COMMAND THRU 730-EXIT.                              
045800 100-EXIT.                                                                
045900     EXIT.                                                                
046000*                                                                         
046100* 150-DISPATCH-COMMAND - ONE EVALUATE FOR THE FOUR COMMANDS THIS          
046200* RUN ACTUALLY POSTS (PRINTUSERS, PAYONLINE, SENDMONEY,                   
046300* SPLITPAYMENT) AND A SEPARATE IF FOR EVERY COMMAND NAME THAT             
046500* SO AN UNRECOGNIZED-COMMAND NAME ON CMDIN IS STILL DISTINGUISHED         
046600* FROM A KNOWN NON-GOAL COMMAND IN A FUTURE DIAGNOSTIC PASS.              
046700 150-DISPATCH-COMMAND.                                                    
046800     EVALUATE CMD-NAME                                                    
046900         WHEN "printUsers"                                                
047000             PERFORM 200-PRINTUSERS-CMD THRU 200-EXIT                     
047100         WHEN "payOnline"                                                 
047200             PERFORM 300-PAYONLINE-CMD THRU 300-EXIT                      
047300         WHEN "sendMoney"                                                 
047400             PERFORM 400-SENDMONEY-CMD THRU 400-EXIT                      
047500         WHEN "splitPayment"                                              
047600             PERFORM 500-SPLITPAY-CMD THRU 500-EXIT                       
047700         WHEN OTHER                                                       
047800             CONTINUE                                                     
047900     END-EVALUATE.                                                        
048000     IF CMD-NAME = "addAccount" OR "createCard" OR                        
048100        "createOneTimeCard" OR "addFunds" OR                              
048200        "deleteAccount" OR "deleteCard" OR                                
048300        "setMinimumBalance" OR "setAlias" OR                              
048400        "printTransactions" OR "checkCardStatus" OR                       
048500        "report"                                                          
048600         PERFORM 250-STUB-CMD THRU 250-EXIT                               
048700     END-IF.                                                              
048800 150-EXIT.                                                                
048900     EXIT.                                                                
049000*                                                                         
049100* 250-STUB-CMD - BT-0140/BT-0162.  THE NON-GOAL COMMANDS ARE              
049200* PRESENT ONLY SO THE DATA MODEL FIELDS THEY WOULD TOUCH                  
049300* (ACCOUNTS, CARDS, ALIASES, MINIMUM BALANCE) EXIST ON THE                
049400* MASTER TABLE.  NO BUSINESS LOGIC IS SPECIFIED FOR THEM.                 
049500*                                                                         
049600* THIS PARAGRAPH DELIBERATELY DOES NOTHING - IT IS THE LANDING            
049800* THIS RUN.  IT EXISTS SO THOSE COMMAND NAMES ARE RECOGNIZED (NOT         
049900* TREATED AS UNKNOWN) WITHOUT ANY POSTING LOGIC BEING WRITTEN FOR         
050000* THEM - IF A FUTURE TICKET BRINGS ONE OF THESE COMMANDS IN               
050100* SCOPE, ITS OWN NNN-SERIES PARAGRAPH REPLACES THE EVALUATE/IF            
050200* BRANCH THAT CURRENTLY ROUTES HERE.                                      
050300 250-STUB-CMD.                                                            
050400     CONTINUE.                                                            
050500 250-EXIT.                                                                
050600     EXIT.                                                                
050700*                                                                         
050800****************************************************************          
050900* 110-132 SERIES - MASTER TABLE LOOKUPS                BT-0012            
051000****************************************************************          
051100* EVERY POSTING PARAGRAPH BELOW (300, 400, 500 SERIES) LOOKS UP           
051200* ITS USER/ACCOUNT/CARD THROUGH THIS SERIES RATHER THAN SCANNING          
051300* BKM-USER-TABLE DIRECTLY - ONE PLACE TO FIX THE CASE-FOLDING AND         
051400* ALIAS RULES IF THEY EVER CHANGE.                                        
051500 110-FIND-USER.                                                           
051600*    SEARCHES WS-MASTER-TABLE FOR CMD-EMAIL, CASE-INSENSITIVE.            
051700*    SETS WS-FOUND-USER-IX AND THE SWITCH.                                
051800     MOVE CMD-EMAIL TO WS-CMP-TEXT-A.                                     
051900     INSPECT WS-CMP-TEXT-A CONVERTING                                     
052000         WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.                          
052100     MOVE "N" TO WS-USER-FOUND-SW.                                        
052200     MOVE 1 TO WS-UX.                                                     
052300     PERFORM 111-FIND-USER-SCAN THRU 111-EXIT                             
052400             UNTIL WS-UX > BKM-USER-COUNT.                                
052500 110-EXIT.                                                                
052600     EXIT.                                                                
052700*                                                                         
052800* COMPARES THE FOLDED EMAIL AGAINST ONE TABLE ENTRY; FORCING              
052900* WS-UX TO BKM-USER-COUNT ON A HIT IS THE SHOP'S USUAL WAY OF             
053000* BREAKING OUT OF A PERFORM ... UNTIL LOOP EARLY WITHOUT A GO TO.         
053100 111-FIND-USER-SCAN.                                                      
053200     MOVE BKM-EMAIL(WS-UX) TO WS-CMP-TEXT-B.                              
053300     INSPECT WS-CMP-TEXT-B CONVERTING                                     
053400         WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.                          
053500     IF WS-CMP-TEXT-A = WS-CMP-TEXT-B                                     
053600         MOVE WS-UX TO WS-FOUND-USER-IX                                   
053700         MOVE "Y" TO WS-USER-FOUND-SW                                     
053800         MOVE BKM-USER-COUNT TO WS-UX                                     
053900     END-IF.                                                              
054000     ADD 1 TO WS-UX.                                                      
054100 111-EXIT.                                                                
054200     EXIT.                                                                
054300*                                                                         
054400 120-FIND-ACCOUNT.                                                        
054500*    SEARCHES THE USER AT WS-FOUND-USER-IX FOR WS-CMD-WORK-AREA           
054600*    AS EITHER AN EXACT IBAN OR A CASE-INSENSITIVE ALIAS.  SETS           
054700*    WS-FOUND-ACCT-IX AND THE SWITCH.  CALLER LOADS                       
054800*    WS-CMD-WORK-AREA FIRST.                                              
054900     MOVE "N" TO WS-ACCT-FOUND-SW.                                        
055000     MOVE 1 TO WS-AX.                                                     
055100     PERFORM 121-FIND-ACCOUNT-SCAN THRU 121-EXIT                          
055200             UNTIL WS-AX > BKM-ACCT-COUNT(WS-FOUND-USER-IX).              
055300 120-EXIT.                                                                
055400     EXIT.                                                                
055500*                                                                         
055600* THE IBAN COMPARE IS EXACT AND CASE-SENSITIVE (IBANS ARE ALWAYS          
055700* LOADED/QUOTED UPPERCASE BY CONVENTION); THE ALIAS COMPARE IS            
055800* FOLDED BECAUSE AN ALIAS IS FREE-TEXT THE CUSTOMER CHOSE AND MAY         
055900* BE TYPED BACK IN ANY CASE ON A LATER COMMAND.                           
056000 121-FIND-ACCOUNT-SCAN.                                                   
056100*    WS-CMD-WORK-AREA(1:20) IN THE ALIAS LEG BELOW DELIBERATELY           
056200*    TRUNCATES TO THE 20-BYTE ALIAS WIDTH - AN ALIAS CAN NEVER BE         
056300*    AS LONG AS A FULL IBAN SO THE COMPARE ONLY NEEDS THE FIRST           
056400*    20 BYTES OF WHATEVER IDENTIFIER THE CALLER LOADED.                   
056500     IF ACC-IBAN(WS-FOUND-USER-IX WS-AX) = WS-CMD-WORK-AREA               
056600         MOVE WS-AX TO WS-FOUND-ACCT-IX                                   
056700         MOVE "Y" TO WS-ACCT-FOUND-SW                                     
056800         MOVE BKM-ACCT-COUNT(WS-FOUND-USER-IX) TO WS-AX                   
056900     ELSE                                                                 
057000         IF ACC-ALIAS(WS-FOUND-USER-IX WS-AX) NOT = SPACES                
057100             MOVE ACC-ALIAS(WS-FOUND-USER-IX WS-AX)                       
057200                 TO WS-CMP-TEXT-A                                         
057300             INSPECT WS-CMP-TEXT-A CONVERTING                             
057400                 WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET                   
057500             MOVE WS-CMD-WORK-AREA(1:20) TO WS-CMP-TEXT-B                 
057600             INSPECT WS-CMP-TEXT-B CONVERTING                             
057700                 WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET                   
057800             IF WS-CMP-TEXT-A = WS-CMP-TEXT-B                             
057900                 MOVE WS-AX TO WS-FOUND-ACCT-IX                           
058000                 MOVE "Y" TO WS-ACCT-FOUND-SW                             
058100                 MOVE BKM-ACCT-COUNT(WS-FOUND-USER-IX) TO WS-AX           
058200             END-IF                                                       
058300         END-IF                                                           
058400     END-IF.                                                              
058500     ADD 1 TO WS-AX.                                                      
058600 121-EXIT.                                                                
058700     EXIT.                                                                
058800*                                                                         
058900 125-FIND-ANY-ACCOUNT.                                                    
059000*    BT-0061 - SENDMONEY/SPLITPAYMENT SCAN EVERY USER'S                   
059100*    ACCOUNTS.  EXACT-IBAN-OR-ALIAS, SAME RULE AS 120, BUT NOT            
059200*    RESTRICTED TO ONE USER.  CALLER LOADS WS-CMD-WORK-AREA.              
059300*                                                                         
059400*    SENDMONEY AND SPLITPAYMENT IDENTIFY A RECEIVING ACCOUNT BY           
059500*    IBAN/ALIAS ALONE, WITH NO EMAIL TO NARROW THE SEARCH TO ONE          
059600*    USER FIRST - THIS PARAGRAPH WALKS THE WHOLE MASTER TABLE,            
059700*    ONE USER AT A TIME, REUSING 120-FIND-ACCOUNT'S SINGLE-USER           
059800*    SCAN FOR EACH.  WS-FOUND-USER-IX IS LEFT POINTING AT THE             
059900*    OWNING USER ON A HIT, THE SAME AS 120 LEAVES IT.                     
060000     MOVE "N" TO WS-ACCT-FOUND-SW.                                        
060100     MOVE 1 TO WS-UX.                                                     
060200     PERFORM 126-FIND-ANY-ACCOUNT-SCAN THRU 126-EXIT                      
060300             UNTIL WS-UX > BKM-USER-COUNT                                 
060400                OR ACCT-WAS-FOUND.                                        
060500 125-EXIT.                                                                
060600     EXIT.                                                                
060700*                                                                         
060800 126-FIND-ANY-ACCOUNT-SCAN.                                               
060900     MOVE WS-UX TO WS-FOUND-USER-IX.                                      
061000     PERFORM 120-FIND-ACCOUNT THRU 120-EXIT.                              
061100     ADD 1 TO WS-UX.                                                      
061200 126-EXIT.                                                                
061300     EXIT.                                                                
061400*                                                                         
061500 130-FIND-CARD.                                                           
061600*    BT-0019 - SCANS EVERY ACCOUNT OF THE USER AT                         
061700*    WS-FOUND-USER-IX FOR AN EXACT CRD-NUMBER MATCH AGAINST               
061800*    WS-CMD-WORK-AREA.  SETS WS-FOUND-ACCT-IX,                            
061900*    WS-FOUND-CARD-IX AND THE SWITCH.                                     
062000*                                                                         
062100*    CARD NUMBERS, UNLIKE ALIASES, ARE NEVER CASE-FOLDED - THEY           
062200*    ARE ALL-DIGIT, SO AN EXACT PIC-X COMPARE IS ENOUGH AND               
062300*    SKIPS THE INSPECT/CONVERTING OVERHEAD THE ACCOUNT/USER               
062400*    LOOKUPS PAY FOR.                                                     
062500     MOVE "N" TO WS-CARD-FOUND-SW.                                        
062600     MOVE 1 TO WS-AX.                                                     
062700     PERFORM 131-FIND-CARD-ACCT-SCAN THRU 131-EXIT                        
062800             UNTIL WS-AX > BKM-ACCT-COUNT(WS-FOUND-USER-IX)               
062900                OR CARD-WAS-FOUND.                                        
063000 130-EXIT.                                                                
063100     EXIT.                                                                
063200*                                                                         
063300* OUTER LOOP OVER THE USER'S ACCOUNTS - EACH ACCOUNT'S OWN CARD           
063400* LIST IS HANDED TO 132-FIND-CARD-SCAN BELOW.                             
063500 131-FIND-CARD-ACCT-SCAN.                                                 
063600     MOVE 1 TO WS-CX.                                                     
063700     PERFORM 132-FIND-CARD-SCAN THRU 132-EXIT                             
063800             UNTIL WS-CX >                                                
063900                 ACC-CARD-COUNT(WS-FOUND-USER-IX WS-AX)                   
064000                OR CARD-WAS-FOUND.                                        
064100     ADD 1 TO WS-AX.                                                      
064200 131-EXIT.                                                                
064300     EXIT.                                                                
064400*                                                                         
064500* INNER LOOP - ONE CARD NUMBER PER ITERATION.  A CARD NUMBER IS           
064600* UNIQUE ACROSS THE WHOLE MASTER TABLE BY CONSTRUCTION (CREATED           
064700* AT CREATECARD TIME), SO THE FIRST MATCH FOUND IS THE ONLY ONE.          
064800 132-FIND-CARD-SCAN.                                                      
064900     IF CRD-NUMBER(WS-FOUND-USER-IX WS-AX WS-CX) =                        
065000                                 WS-CMD-WORK-AREA                         
065100         MOVE WS-AX TO WS-FOUND-ACCT-IX                                   
065200         MOVE WS-CX TO WS-FOUND-CARD-IX                                   
065300         MOVE "Y" TO WS-CARD-FOUND-SW                                     
065400     END-IF.                                                              
065500     ADD 1 TO WS-CX.                                                      
065600 132-EXIT.                                                                
065700     EXIT.                                                                
065800****************************************************************          
065900* 200 SERIES - PRINTUSERS / OUTPUTBUILDER SNAPSHOT      BT-0012           
066000****************************************************************          
066100* PRINTUSERS IS A PURE READ OF THE CURRENT IN-MEMORY STATE - NO           
066200* FIELD IS EVER CHANGED BY THIS SERIES.  IT WALKS THE TABLE IN            
066300* THE SAME USER/ACCOUNT/CARD NESTING ORDER BKM-USER-TABLE IS              
066400* LOADED IN, SO THE PRINTED SNAPSHOT ALWAYS COMES OUT IN LOAD             
066500* ORDER (= THE ORDER USERS APPEARED ON USERIN), NOT SORTED.               
066600 200-PRINTUSERS-CMD.                                                      
066700     MOVE "printUsers" TO HDR-CMD-NAME.                                   
066800     MOVE WS-TIMESTAMP TO HDR-TIMESTAMP.                                  
066900     WRITE REPORT-RECORD FROM HDR-LINE.                                   
067000     MOVE 1 TO WS-UX.                                                     
067100     PERFORM 210-PRINTUSERS-USER-SCAN THRU 210-EXIT                       
067200             UNTIL WS-UX > BKM-USER-COUNT.                                
067300 200-EXIT.                                                                
067400     EXIT.                                                                
067500*                                                                         
067600* ONE USR-LINE PER CUSTOMER, FOLLOWED BY THAT CUSTOMER'S WHOLE            
067700* ACCOUNT LIST VIA 220 BELOW - THE REPORT IS INDENTED BY NESTING          
067800* LEVEL (USER, THEN ACCOUNT, THEN CARD) THE WAY USR-LINE/ACC-             
067900* LINE/CRD-LINE'S OWN LEADING-FILLER WIDTHS ARE LAID OUT.                 
068000 210-PRINTUSERS-USER-SCAN.                                                
068100     MOVE BKM-LAST(WS-UX) TO USR-LAST-OUT.                                
068200     MOVE BKM-FIRST(WS-UX) TO USR-FIRST-OUT.                              
068300     MOVE BKM-EMAIL(WS-UX) TO USR-EMAIL-OUT.                              
068400     WRITE REPORT-RECORD FROM USR-LINE.                                   
068500     MOVE 1 TO WS-AX.                                                     
068600     PERFORM 220-PRINTUSERS-ACCT-SCAN THRU 220-EXIT                       
068700             UNTIL WS-AX > BKM-ACCT-COUNT(WS-UX).                         
068800     ADD 1 TO WS-UX.                                                      
068900 210-EXIT.                                                                
069000     EXIT.                                                                
069100*                                                                         
069200* ACC-BAL-OUT CARRIES THE BALANCE AS IT STANDS AT THE MOMENT              
069300* PRINTUSERS RUNS - IF PRINTUSERS IS THE LAST COMMAND OF THE DAY          
069400* THIS IS THE CLOSING BALANCE; IF NOT, LATER COMMANDS ON CMDIN            
069500* STILL CHANGE IT AND THIS SNAPSHOT IS ALREADY STALE BY DESIGN.           
069600 220-PRINTUSERS-ACCT-SCAN.                                                
069700     MOVE ACC-IBAN(WS-UX WS-AX) TO ACC-IBAN-OUT.                          
069800     MOVE ACC-BALANCE(WS-UX WS-AX) TO ACC-BAL-OUT.                        
069900     MOVE ACC-CURRENCY(WS-UX WS-AX) TO ACC-CURR-OUT.                      
070000     MOVE ACC-TYPE(WS-UX WS-AX) TO ACC-TYPE-OUT.                          
070100     WRITE REPORT-RECORD FROM ACC-LINE.                                   
070200     MOVE 1 TO WS-CX.                                                     
070300     PERFORM 230-PRINTUSERS-CARD-SCAN THRU 230-EXIT                       
070400             UNTIL WS-CX > ACC-CARD-COUNT(WS-UX WS-AX).                   
070500     ADD 1 TO WS-AX.                                                      
070600 220-EXIT.                                                                
070700     EXIT.                                                                
070800*                                                                         
070900*    DEEPEST LEVEL OF THE SNAPSHOT - ONE CRD-LINE PER CARD,               
071000*    FROZEN OR NOT, UNDER THE ACCOUNT THAT ISSUED IT.                     
071100 230-PRINTUSERS-CARD-SCAN.                                                
071200     MOVE CRD-NUMBER(WS-UX WS-AX WS-CX) TO CRD-NUM-OUT.                   
071300     MOVE CRD-STATUS(WS-UX WS-AX WS-CX) TO CRD-STAT-OUT.                  
071400     WRITE REPORT-RECORD FROM CRD-LINE.                                   
071500     ADD 1 TO WS-CX.                                                      
071600 230-EXIT.                                                                
071700     EXIT.                                                                
071800*                                                                         
071900****************************************************************          
072000* 300 SERIES - PAYONLINE COMMAND               BT-0019/BT-0088            
072100****************************************************************          
072200* PAYONLINE POSTING RULES, TOP TO BOTTOM:                                 
072300*   1. THE CARD MUST EXIST SOMEWHERE UNDER THE COMMAND'S EMAIL -          
072400*      A CARD NUMBER IS LOOKED UP ONLY WITHIN THE CARDHOLDER'S            
072500*      OWN USER ENTRY, NEVER ACROSS THE WHOLE MASTER TABLE.               
072600*      "CARD NOT FOUND" ON MISS (910-WRITE-ERROR-REC).                    
072700*   2. A FROZEN CARD NEVER DEBITS THE ACCOUNT - LOGGED AS A               
072800*      CARD-STAT EVENT, NO MONEY MOVES (320-PAYONLINE-FROZEN).            
072900*   3. OTHERWISE THE AMOUNT IS CONVERTED FROM THE COMMAND'S               
073000*      CURRENCY TO THE CARD'S OWN ACCOUNT CURRENCY THROUGH                
073100*      BANKRATE (330-PAYONLINE-CONVERT) BEFORE THE FUNDS CHECK            
073200*      IS MADE - THE FUNDS CHECK ALWAYS COMPARES LIKE CURRENCY            
073300*      TO LIKE CURRENCY, NEVER THE RAW COMMAND AMOUNT.                    
073400*   4. ENOUGH FUNDS DEBITS THE ACCOUNT, ROLLS THE PAYMENT INTO            
073500*      THE MERCHANT TOTAL TABLE AND LOGS AN ONLN-PAYMENT EVENT            
073600*      (340-PAYONLINE-SUCCESS).  SHORT FUNDS LOGS A NO-FUNDS              
073700*      EVENT AND LEAVES THE BALANCE UNTOUCHED                             
073800*      (350-PAYONLINE-NO-FUNDS).                                          
073900 300-PAYONLINE-CMD.                                                       
074000     MOVE "N" TO WS-CARD-FOUND-SW.                                        
074100     PERFORM 110-FIND-USER THRU 110-EXIT.                                 
074200     IF USER-WAS-FOUND                                                    
074300         MOVE CMD-CARDNUM TO WS-CMD-WORK-AREA                             
074400         PERFORM 130-FIND-CARD THRU 130-EXIT                              
074500     END-IF.                                                              
074600     IF CARD-WAS-FOUND                                                    
074700         PERFORM 310-PAYONLINE-POST THRU 310-EXIT                         
074800     ELSE                                                                 
074900         MOVE "payOnline" TO ERR-CMD-OUT                                  
075000         MOVE "Card not found" TO ERR-DESC-OUT                            
075100         MOVE WS-TIMESTAMP TO ERR-TS-OUT                                  
075200         PERFORM 910-WRITE-ERROR-REC THRU 910-EXIT                        
075300     END-IF.                                                              
075400 300-EXIT.                                                                
075500     EXIT.                                                                
075600*                                                                         
075700* FROZEN-CARD CHECK COMES BEFORE THE CURRENCY CONVERSION AND              
075800* FUNDS CHECK DELIBERATELY - A FROZEN CARD IS REJECTED ON ITS             
075900* OWN STATUS ALONE, REGARDLESS OF WHETHER THE ACCOUNT WOULD               
076000* OTHERWISE HAVE COVERED THE PAYMENT.                                     
076100 310-PAYONLINE-POST.                                                      
076200     IF CRD-IS-FROZEN(WS-FOUND-USER-IX WS-FOUND-ACCT-IX                   
076300                       WS-FOUND-CARD-IX)                                  
076400         PERFORM 320-PAYONLINE-FROZEN THRU 320-EXIT                       
076500     ELSE                                                                 
076600         PERFORM 330-PAYONLINE-CONVERT THRU 330-EXIT                      
076700     END-IF.                                                              
076800 310-EXIT.                                                                
076900     EXIT.                                                                
077000*                                                                         
077100 320-PAYONLINE-FROZEN.                                                    
077200*    BUSINESS RULE - FROZEN CARD NEVER DEBITS.                            
077300*                                                                         
077400*    NO AMOUNT IS EVEN CONVERTED HERE - BANKRATE IS NOT CALLED            
077500*    AND WS-LOG-AMOUNT IS FORCED TO ZERO, SINCE NO MONEY MOVES            
077600*    AND THE COMMAND'S REQUESTED AMOUNT IS NOT THE STORY; THE             
077700*    CARD'S FROZEN STATUS IS.                                             
077800     MOVE "CARD-STAT" TO WS-LOG-TYPE.                                     
077900     MOVE "The card is frozen" TO WS-LOG-DESC.                            
078000     MOVE ACC-IBAN(WS-FOUND-USER-IX WS-FOUND-ACCT-IX)                     
078100         TO WS-LOG-SENDER.                                                
078200     MOVE SPACES TO WS-LOG-RECEIVER.                                      
078300     MOVE ZERO TO WS-LOG-AMOUNT.                                          
078400     MOVE SPACES TO WS-LOG-CURRENCY.                                      
078500     MOVE SPACES TO WS-LOG-XFER-TYPE.                                     
078600     MOVE SPACES TO WS-LOG-COMMERC.                                       
078700     MOVE CMD-CARDNUM TO WS-LOG-CARDNUM.                                  
078800     MOVE CMD-EMAIL TO WS-LOG-CARDHOLDER.                                 
078900     MOVE CMD-EMAIL TO WS-LOG-USER-EMAIL.                                 
079000     MOVE ZERO TO WS-LOG-SPLIT-CNT.                                       
079100     PERFORM 600-LOG-TRANSACTION THRU 600-EXIT.                           
079200 320-EXIT.                                                                
079300     EXIT.                                                                
079400*                                                                         
079500 330-PAYONLINE-CONVERT.                                                   
079600*    CONVERTS CMD-AMOUNT FROM CMD-CURRENCY TO THE CARD'S OWN              
079700*    ACCOUNT CURRENCY - CALLS BANKRATE, BT-0088.                          
079800*                                                                         
079900*    WS-CONV-RETURN-CODE IS NOT EXAMINED HERE - IF BANKRATE               
080000*    CANNOT FIND A PATH IT LEAVES WS-CONV-AMOUNT-OUT EQUAL TO             
080100*    WS-CONV-AMOUNT-IN, WHICH THE FUNDS CHECK BELOW THEN TREATS           
080200*    AS AN ORDINARY (LIKELY WRONG-CURRENCY) AMOUNT - THE RATE             
080300*    TABLE IS EXPECTED TO CARRY EVERY PAIR THE COMMAND STREAM             
080400*    CAN PRODUCE, SO A MISSING PATH IS A DATA PROBLEM, NOT                
080500*    SOMETHING THIS PROGRAM TRIES TO RECOVER FROM.                        
080600     MOVE CMD-AMOUNT TO WS-CONV-AMOUNT-IN.                                
080700     MOVE CMD-CURRENCY TO WS-CONV-FROM-CCY.                               
080800     MOVE ACC-CURRENCY(WS-FOUND-USER-IX WS-FOUND-ACCT-IX)                 
080900         TO WS-CONV-TO-CCY.                                               
081000     CALL "BANKRATE" USING RATE-TABLE-ENTRIES                             
081100                            WS-CONV-FROM-CCY                              
081200                            WS-CONV-TO-CCY                                
081300                            WS-CONV-AMOUNT-IN                             
081400                            WS-CONV-AMOUNT-OUT                            
081500                            WS-CONV-RETURN-CODE.                          
081600     IF ACC-BALANCE(WS-FOUND-USER-IX WS-FOUND-ACCT-IX)                    
081700        >= WS-CONV-AMOUNT-OUT                                             
081800         PERFORM 340-PAYONLINE-SUCCESS THRU 340-EXIT                      
081900     ELSE                                                                 
082000         PERFORM 350-PAYONLINE-NO-FUNDS THRU 350-EXIT                     
082100     END-IF.                                                              
082200 330-EXIT.                                                                
082300     EXIT.                                                                
082400*                                                                         
082500 340-PAYONLINE-SUCCESS.                                                   
082600*    THE ACCOUNT IS DEBITED IN ITS OWN CURRENCY (WS-CONV-AMOUNT-          
082700*    OUT, NOT THE COMMAND'S RAW CMD-AMOUNT) AND THE SAME                  
082800*    CONVERTED AMOUNT IS ROLLED INTO THE MERCHANT'S RUNNING               
082900*    TOTAL - THE MERCHANT REPORT IS THEREFORE IN WHATEVER                 
083000*    CURRENCY EACH PAYING ACCOUNT HAPPENED TO BE IN, NOT THE              
083100*    COMMAND CURRENCY AND NOT ONE COMMON REPORTING CURRENCY.              
083200     SUBTRACT WS-CONV-AMOUNT-OUT FROM                                     
083300         ACC-BALANCE(WS-FOUND-USER-IX WS-FOUND-ACCT-IX).                  
083400     PERFORM 341-FIND-OR-ADD-MERCHANT THRU 341-EXIT.                      
083500     MOVE "ONLN-PAYMENT" TO WS-LOG-TYPE.                                  
083600     MOVE CMD-DESC TO WS-LOG-DESC.                                        
083700     MOVE ACC-IBAN(WS-FOUND-USER-IX WS-FOUND-ACCT-IX)                     
083800         TO WS-LOG-SENDER.                                                
083900     MOVE SPACES TO WS-LOG-RECEIVER.                                      
084000     MOVE WS-CONV-AMOUNT-OUT TO WS-LOG-AMOUNT.                            
084100     MOVE ACC-CURRENCY(WS-FOUND-USER-IX WS-FOUND-ACCT-IX)                 
084200         TO WS-LOG-CURRENCY.                                              
084300     MOVE SPACES TO WS-LOG-XFER-TYPE.                                     
084400     MOVE CMD-COMMERC TO WS-LOG-COMMERC.                                  
084500     MOVE CMD-CARDNUM TO WS-LOG-CARDNUM.                                  
084600     MOVE CMD-EMAIL TO WS-LOG-CARDHOLDER.                                 
084700     MOVE CMD-EMAIL TO WS-LOG-USER-EMAIL.                                 
084800     MOVE ZERO TO WS-LOG-SPLIT-CNT.                                       
084900     PERFORM 600-LOG-TRANSACTION THRU 600-EXIT.                           
085000 340-EXIT.                                                                
085100     EXIT.                                                                
085200*                                                                         
085300* FIRST-SEEN-THIS-RUN MERCHANTS ARE APPENDED TO THE TABLE, NOT            
085400* PRE-LOADED FROM A FILE - MERCHANT-TOTAL-TABLE HAS NO INPUT              
085500* FILE OF ITS OWN, IT IS BUILT ENTIRELY FROM THE PAYONLINE                
085600* COMMANDS SEEN DURING THIS RUN.                                          
085700 341-FIND-OR-ADD-MERCHANT.                                                
085800     MOVE "N" TO WS-MCH-FOUND-SW.                                         
085900     MOVE 1 TO WS-RX.                                                     
086000     PERFORM 342-MERCHANT-SCAN THRU 342-EXIT                              
086100             UNTIL WS-RX > COM-COUNT                                      
086200                OR MCH-WAS-FOUND.                                         
086300     IF NOT MCH-WAS-FOUND                                                 
086400         ADD 1 TO COM-COUNT                                               
086500         MOVE COM-COUNT TO WS-RX                                          
086600         MOVE CMD-COMMERC TO COM-NAME(WS-RX)                              
086700         MOVE ZERO TO COM-TOTAL(WS-RX)                                    
086800     END-IF.                                                              
086900     ADD WS-CONV-AMOUNT-OUT TO COM-TOTAL(WS-RX).                          
087000 341-EXIT.                                                                
087100     EXIT.                                                                
087200*                                                                         
087300*    EXACT COMPARE, NO CASE FOLD - MERCHANT NAMES ARE TAKEN               
087400*    LITERALLY FROM CMD-COMMERC, UNLIKE THE EMAIL/ALIAS                   
087500*    LOOKUPS IN THE 110-132 SERIES.                                       
087600 342-MERCHANT-SCAN.                                                       
087700     IF COM-NAME(WS-RX) = CMD-COMMERC                                     
087800         MOVE "Y" TO WS-MCH-FOUND-SW                                      
087900     ELSE                                                                 
088000         ADD 1 TO WS-RX                                                   
088100     END-IF.                                                              
088200 342-EXIT.                                                                
088300     EXIT.                                                                
088400*                                                                         
088500* BUSINESS RULE - SHORT FUNDS REJECTS THE WHOLE PAYMENT, THERE            
088600* IS NO PARTIAL DEBIT.  THE ACCOUNT BALANCE AND THE MERCHANT              
088700* TOTAL TABLE ARE BOTH LEFT UNCHANGED; ONLY THE LOG AND THE               
088800* END-OF-RUN HISTORY REPORT RECORD THE ATTEMPT.                           
088900 350-PAYONLINE-NO-FUNDS.                                                  
089000     MOVE "NO-FUNDS" TO WS-LOG-TYPE.                                      
089100     MOVE "Insufficient funds" TO WS-LOG-DESC.                            
089200     MOVE ACC-IBAN(WS-FOUND-USER-IX WS-FOUND-ACCT-IX)                     
089300         TO WS-LOG-SENDER.                                                
089400     MOVE SPACES TO WS-LOG-RECEIVER.                                      
089500     MOVE ZERO TO WS-LOG-AMOUNT.                                          
089600     MOVE SPACES TO WS-LOG-CURRENCY.                                      
089700     MOVE SPACES TO WS-LOG-XFER-TYPE.                                     
089800     MOVE SPACES TO WS-LOG-COMMERC.                                       
089900     MOVE CMD-CARDNUM TO WS-LOG-CARDNUM.                                  
090000     MOVE CMD-EMAIL TO WS-LOG-CARDHOLDER.                                 
090100     MOVE CMD-EMAIL TO WS-LOG-USER-EMAIL.                                 
090200     MOVE ZERO TO WS-LOG-SPLIT-CNT.                                       
090300     PERFORM 600-LOG-TRANSACTION THRU 600-EXIT.                           
090400 350-EXIT.                                                                
090500     EXIT.                                                                
090600****************************************************************          
090700* 400 SERIES - SENDMONEY COMMAND                       BT-0061            
090800****************************************************************          
090900* SENDMONEY POSTING RULES, TOP TO BOTTOM:                                 
091000*   1. BOTH THE SENDING AND RECEIVING ACCOUNTS MUST RESOLVE TO A          
091100*      REAL IBAN ON THE MASTER TABLE - 125-FIND-ANY-ACCOUNT ALSO          
091200*      MATCHES ON ALIAS, SO EACH HIT IS CHECKED BACK AGAINST THE          
091300*      COMMAND'S LITERAL CMD-ACCOUNT/CMD-RECEIVER TO MAKE SURE AN         
091400*      ALIAS MATCH DID NOT SLIP THROUGH - SENDMONEY TAKES IBANS           
091500*      ONLY.  EITHER SIDE MISSING ABANDONS THE COMMAND SILENTLY           
091600*      (GO TO 400-EXIT) WITH NO LOG ENTRY AND NO ERROR RECORD.            
091700*   2. THE SENDING ACCOUNT MUST HOLD ENOUGH BALANCE IN ITS OWN            
091800*      CURRENCY FOR THE RAW CMD-AMOUNT (NOT A CONVERTED AMOUNT -          
091900*      THE SENDER IS ALWAYS DEBITED CMD-AMOUNT IN CMD-CURRENCY).          
092000*      SHORT FUNDS LOGS A NO-FUNDS EVENT AND POSTS NOTHING                
092100*      (420-SENDMONEY-NO-FUNDS).                                          
092200*   3. OTHERWISE THE SENDER IS DEBITED CMD-AMOUNT IN CMD-CURRENCY         
092300*      AND THE RECEIVER IS CREDITED THE SAME AMOUNT CONVERTED             
092400*      (VIA BANKRATE) INTO THE RECEIVER'S OWN ACCOUNT CURRENCY -          
092500*      TWO LOG ENTRIES ARE WRITTEN, ONE "SENT" FROM THE SENDER'S          
092600*      SIDE AND ONE "RECEIVED" FROM THE RECEIVER'S SIDE, EACH             
092700*      CARRYING THE AMOUNT IN THE CURRENCY THAT SIDE ACTUALLY             
092800*      MOVED (430-SENDMONEY-TRANSFER).                                    
092900 400-SENDMONEY-CMD.                                                       
093000*    LITERAL IBAN ONLY ON BOTH SIDES - NO ALIASES - SO THE                
093100*    MATCHED IBAN IS CHECKED BACK AGAINST THE COMMAND RECORD              
093200*    AFTER EACH LOOKUP.                                                   
093300     MOVE CMD-ACCOUNT TO WS-CMD-WORK-AREA.                                
093400     PERFORM 110-FIND-USER THRU 110-EXIT.                                 
093500     MOVE "N" TO WS-ACCT-FOUND-SW.                                        
093600     IF USER-WAS-FOUND                                                    
093700         PERFORM 120-FIND-ACCOUNT THRU 120-EXIT                           
093800     END-IF.                                                              
093900     IF ACCT-WAS-FOUND AND                                                
094000        ACC-IBAN(WS-FOUND-USER-IX WS-FOUND-ACCT-IX)                       
094100            NOT = CMD-ACCOUNT                                             
094200         MOVE "N" TO WS-ACCT-FOUND-SW                                     
094300     END-IF.                                                              
094400     IF NOT ACCT-WAS-FOUND                                                
094500         GO TO 400-EXIT                                                   
094600     END-IF.                                                              
094700     MOVE WS-FOUND-USER-IX TO WS-SEND-USER-IX.                            
094800     MOVE WS-FOUND-ACCT-IX TO WS-SEND-ACCT-IX.                            
094900     MOVE CMD-RECEIVER TO WS-CMD-WORK-AREA.                               
095000     PERFORM 125-FIND-ANY-ACCOUNT THRU 125-EXIT.                          
095100     IF ACCT-WAS-FOUND AND                                                
095200        ACC-IBAN(WS-FOUND-USER-IX WS-FOUND-ACCT-IX)                       
095300            NOT = CMD-RECEIVER                                            
095400         MOVE "N" TO WS-ACCT-FOUND-SW                                     
095500     END-IF.                                                              
095600     IF NOT ACCT-WAS-FOUND                                                
095700         GO TO 400-EXIT                                                   
095800     END-IF.                                                              
095900     MOVE WS-FOUND-USER-IX TO WS-RECV-USER-IX.                            
096000     MOVE WS-FOUND-ACCT-IX TO WS-RECV-ACCT-IX.                            
096100     PERFORM 410-SENDMONEY-POST THRU 410-EXIT.                            
096200 400-EXIT.                                                                
096300     EXIT.                                                                
096400*                                                                         
096500*    THE FUNDS TEST IS ALWAYS MADE IN THE SENDER'S OWN CURRENCY           
096600*    AGAINST THE RAW CMD-AMOUNT - BANKRATE IS NOT CALLED UNTIL            
096700*    AFTER THIS TEST PASSES, SO A SHORT-FUNDS COMMAND NEVER               
096800*    DRIVES A RATE LOOKUP AT ALL.                                         
096900 410-SENDMONEY-POST.                                                      
097000     IF ACC-BALANCE(WS-SEND-USER-IX WS-SEND-ACCT-IX)                      
097100        < CMD-AMOUNT                                                      
097200         PERFORM 420-SENDMONEY-NO-FUNDS THRU 420-EXIT                     
097300     ELSE                                                                 
097400         PERFORM 430-SENDMONEY-TRANSFER THRU 430-EXIT                     
097500     END-IF.                                                              
097600 410-EXIT.                                                                
097700     EXIT.                                                                
097800*                                                                         
097900*    ONE LOG ENTRY ONLY - THE SENDER'S SIDE - SINCE NOTHING               
098000*    MOVED ON THE RECEIVING END.  NO BANKRATE CALL, NO BALANCE            
098100*    CHANGE ON EITHER ACCOUNT.                                            
098200 420-SENDMONEY-NO-FUNDS.                                                  
098300     MOVE "NO-FUNDS" TO WS-LOG-TYPE.                                      
098400     MOVE "Insufficient funds" TO WS-LOG-DESC.                            
098500     MOVE ACC-IBAN(WS-SEND-USER-IX WS-SEND-ACCT-IX)                       
098600         TO WS-LOG-SENDER.                                                
098700     MOVE CMD-RECEIVER TO WS-LOG-RECEIVER.                                
098800     MOVE CMD-AMOUNT TO WS-LOG-AMOUNT.                                    
098900     MOVE ACC-CURRENCY(WS-SEND-USER-IX WS-SEND-ACCT-IX)                   
099000         TO WS-LOG-CURRENCY.                                              
099100     MOVE SPACES TO WS-LOG-XFER-TYPE.                                     
099200     MOVE SPACES TO WS-LOG-COMMERC.                                       
099300     MOVE SPACES TO WS-LOG-CARDNUM.                                       
099400     MOVE SPACES TO WS-LOG-CARDHOLDER.                                    
099500     MOVE CMD-EMAIL TO WS-LOG-USER-EMAIL.                                 
099600     MOVE ZERO TO WS-LOG-SPLIT-CNT.                                       
099700     PERFORM 600-LOG-TRANSACTION THRU 600-EXIT.                           
099800 420-EXIT.                                                                
099900     EXIT.                                                                
100000*                                                                         
100100*    ONLY THE RECEIVING LEG GETS CONVERTED - THE SENDER IS                
100200*    DEBITED THE RAW CMD-AMOUNT IN CMD-CURRENCY, THE RECEIVER             
100300*    IS CREDITED WS-CONV-AMOUNT-OUT IN THE RECEIVER'S OWN                 
100400*    ACCOUNT CURRENCY, SO ONE SIDE OF THE LEDGER CAN BE IN A              
100500*    DIFFERENT CURRENCY THAN THE OTHER.                                   
100600 430-SENDMONEY-TRANSFER.                                                  
100700     MOVE CMD-AMOUNT TO WS-CONV-AMOUNT-IN.                                
100800     MOVE CMD-CURRENCY TO WS-CONV-FROM-CCY.                               
100900     MOVE ACC-CURRENCY(WS-RECV-USER-IX WS-RECV-ACCT-IX)                   
101000         TO WS-CONV-TO-CCY.                                               
101100     CALL "BANKRATE" USING RATE-TABLE-ENTRIES                             
101200                            WS-CONV-FROM-CCY                              
101300                            WS-CONV-TO-CCY                                
101400                            WS-CONV-AMOUNT-IN                             
101500                            WS-CONV-AMOUNT-OUT                            
101600                            WS-CONV-RETURN-CODE.                          
101700     SUBTRACT CMD-AMOUNT FROM                                             
101800         ACC-BALANCE(WS-SEND-USER-IX WS-SEND-ACCT-IX).                    
101900     ADD WS-CONV-AMOUNT-OUT TO                                            
102000         ACC-BALANCE(WS-RECV-USER-IX WS-RECV-ACCT-IX).                    
102100     PERFORM 440-SENDMONEY-LOG-SENT THRU 440-EXIT.                        
102200     PERFORM 441-SENDMONEY-LOG-RECEIVED THRU 441-EXIT.                    
102300 430-EXIT.                                                                
102400     EXIT.                                                                
102500*                                                                         
102600*    "SENT" LOG - AMOUNT AND CURRENCY ARE THE SENDER'S, I.E.              
102700*    THE RAW COMMAND AMOUNT, NOT THE CONVERTED ONE.                       
102800 440-SENDMONEY-LOG-SENT.                                                  
102900     MOVE "TRANSFER" TO WS-LOG-TYPE.                                      
103000     MOVE CMD-DESC TO WS-LOG-DESC.                                        
103100     MOVE ACC-IBAN(WS-SEND-USER-IX WS-SEND-ACCT-IX)                       
103200         TO WS-LOG-SENDER.                                                
103300     MOVE ACC-IBAN(WS-RECV-USER-IX WS-RECV-ACCT-IX)                       
103400         TO WS-LOG-RECEIVER.                                              
103500     MOVE CMD-AMOUNT TO WS-LOG-AMOUNT.                                    
103600     MOVE CMD-CURRENCY TO WS-LOG-CURRENCY.                                
103700     MOVE "sent" TO WS-LOG-XFER-TYPE.                                     
103800     MOVE SPACES TO WS-LOG-COMMERC.                                       
103900     MOVE SPACES TO WS-LOG-CARDNUM.                                       
104000     MOVE SPACES TO WS-LOG-CARDHOLDER.                                    
104100     MOVE CMD-EMAIL TO WS-LOG-USER-EMAIL.                                 
104200     MOVE ZERO TO WS-LOG-SPLIT-CNT.                                       
104300     PERFORM 600-LOG-TRANSACTION THRU 600-EXIT.                           
104400 440-EXIT.                                                                
104500     EXIT.                                                                
104600*                                                                         
104700*    "RECEIVED" LOG - SENDER/RECEIVER ARE SWAPPED FROM THE                
104800*    SENDER'S LOG SO EACH SIDE'S ENTRY READS "FROM MY OWN                 
104900*    IBAN" FIRST, AND THE AMOUNT/CURRENCY ARE THE CONVERTED               
105000*    ONES THAT ACTUALLY LANDED IN THE RECEIVER'S ACCOUNT.                 
105100*    WS-LOG-USER-EMAIL IS THE RECEIVING USER'S EMAIL, NOT THE             
105200*    SENDER'S - BKM-EMAIL(WS-RECV-USER-IX), NOT CMD-EMAIL.                
105300 441-SENDMONEY-LOG-RECEIVED.                                              
105400     MOVE "TRANSFER" TO WS-LOG-TYPE.                                      
105500     MOVE CMD-DESC TO WS-LOG-DESC.                                        
105600     MOVE ACC-IBAN(WS-RECV-USER-IX WS-RECV-ACCT-IX)                       
105700         TO WS-LOG-SENDER.                                                
105800     MOVE ACC-IBAN(WS-SEND-USER-IX WS-SEND-ACCT-IX)                       
105900         TO WS-LOG-RECEIVER.                                              
106000     MOVE WS-CONV-AMOUNT-OUT TO WS-LOG-AMOUNT.                            
106100     MOVE ACC-CURRENCY(WS-RECV-USER-IX WS-RECV-ACCT-IX)                   
106200         TO WS-LOG-CURRENCY.                                              
106300     MOVE "received" TO WS-LOG-XFER-TYPE.                                 
106400     MOVE SPACES TO WS-LOG-COMMERC.                                       
106500     MOVE SPACES TO WS-LOG-CARDNUM.                                       
106600     MOVE SPACES TO WS-LOG-CARDHOLDER.                                    
106700     MOVE BKM-EMAIL(WS-RECV-USER-IX) TO WS-LOG-USER-EMAIL.                
106800     MOVE ZERO TO WS-LOG-SPLIT-CNT.                                       
106900     PERFORM 600-LOG-TRANSACTION THRU 600-EXIT.                           
107000 441-EXIT.                                                                
107100     EXIT.                                                                
107200*                                                                         
107300****************************************************************          
107400* 500 SERIES - SPLITPAYMENT COMMAND                     BT-0131           
107500****************************************************************          
107600* SPLITPAYMENT POSTING RULES, TOP TO BOTTOM:                              
107700*   1. THE COMMAND'S TOTAL AMOUNT IS DIVIDED EVENLY ACROSS                
107800*      CMD-ACCT-CNT PARTICIPANTS - COMPUTE TRUNCATES, THERE IS            
107900*      NO PENNY-ADJUSTMENT PASS FOR A REMAINDER.                          
108000*   2. EVERY PARTICIPATING ACCOUNT IS VALIDATED FIRST - LOOKED            
108100*      UP, CONVERTED TO ITS OWN CURRENCY AND FUNDS-CHECKED -              
108200*      BEFORE ANY ACCOUNT IS ACTUALLY DEBITED                             
108300*      (510-SPLITPAY-VALIDATE-ONE).  THIS IS A TWO-PASS, ALL-             
108400*      OR-NOTHING COMMAND: IF ANY ONE PARTICIPANT IS MISSING              
108500*      OR SHORT OF FUNDS, WS-SPLIT-OK-SW FLIPS TO "N" AND THE             
108600*      POSTING PASS NEVER RUNS - NO PARTIAL SPLIT IS EVER                 
108700*      POSTED.                                                            
108800*   3. ONLY WHEN ALL PARTICIPANTS VALIDATE CLEAN DOES THE                 
108900*      POSTING PASS RUN (520-SPLITPAY-POST-ONE), DEBITING EACH            
109000*      ACCOUNT ITS OWN CONVERTED SHARE AND WRITING ONE SPLIT-             
109100*      PAY LOG ENTRY PER PARTICIPANT - EACH ENTRY CARRIES THE             
109200*      SHARE IN THE COMMAND'S OWN CURRENCY (WS-SPLIT-SHARE, NOT           
109300*      THE CONVERTED AMOUNT) PLUS THE FULL LIST OF PARTICIPANT            
109400*      IBANS (521-COPY-SPLIT-IBAN) SO THE HISTORY REPORT CAN              
109500*      SHOW WHO ELSE WAS IN THE SPLIT.                                    
109600 500-SPLITPAY-CMD.                                                        
109700*    SHARE = TOTAL / COUNT, TRUNCATED - NO PER-ACCOUNT ROUNDING           
109800*    ADJUSTMENT.  VALIDATE ALL ACCOUNTS BEFORE POSTING ANY.               
109900     COMPUTE WS-SPLIT-SHARE = CMD-AMOUNT / CMD-ACCT-CNT.                  
110000     MOVE "Y" TO WS-SPLIT-OK-SW.                                          
110100     MOVE 1 TO WS-SPLIT-IX.                                               
110200     PERFORM 510-SPLITPAY-VALIDATE-ONE THRU 510-EXIT                      
110300             UNTIL WS-SPLIT-IX > CMD-ACCT-CNT                             
110400                OR NOT SPLIT-IS-OK.                                       
110500     IF SPLIT-IS-OK                                                       
110600         MOVE 1 TO WS-SPLIT-IX                                            
110700         PERFORM 520-SPLITPAY-POST-ONE THRU 520-EXIT                      
110800                 UNTIL WS-SPLIT-IX > CMD-ACCT-CNT                         
110900     END-IF.                                                              
111000 500-EXIT.                                                                
111100     EXIT.                                                                
111200*                                                                         
111300*    LOOKS UP, CONVERTS AND FUNDS-CHECKS ONE PARTICIPANT BUT              
111400*    POSTS NOTHING - A MISS OR A SHORT BALANCE HERE ONLY SETS             
111500*    WS-SPLIT-OK-SW TO "N"; THE ACTUAL DEBIT WAITS FOR THE                
111600*    520 PASS, WHICH ONLY RUNS IF EVERY PARTICIPANT CLEARED               
111700*    THIS CHECK.                                                          
111800 510-SPLITPAY-VALIDATE-ONE.                                               
111900     MOVE CMD-ACCT-LIST(WS-SPLIT-IX) TO WS-CMD-WORK-AREA.                 
112000     PERFORM 125-FIND-ANY-ACCOUNT THRU 125-EXIT.                          
112100     IF ACCT-WAS-FOUND                                                    
112200         MOVE WS-FOUND-USER-IX TO                                         
112300             WS-SPLIT-USER-IX(WS-SPLIT-IX)                                
112400         MOVE WS-FOUND-ACCT-IX TO                                         
112500             WS-SPLIT-ACCT-SUBIX(WS-SPLIT-IX)                             
112600         MOVE WS-SPLIT-SHARE TO WS-CONV-AMOUNT-IN                         
112700         MOVE CMD-CURRENCY TO WS-CONV-FROM-CCY                            
112800         MOVE ACC-CURRENCY(WS-FOUND-USER-IX WS-FOUND-ACCT-IX)             
112900             TO WS-CONV-TO-CCY                                            
113000         CALL "BANKRATE" USING RATE-TABLE-ENTRIES                         
113100                                WS-CONV-FROM-CCY                          
113200                                WS-CONV-TO-CCY                            
113300                                WS-CONV-AMOUNT-IN                         
113400                                WS-CONV-AMOUNT-OUT                        
113500                                WS-CONV-RETURN-CODE                       
113600         MOVE WS-CONV-AMOUNT-OUT TO                                       
113700             WS-SPLIT-CONV-SHARE(WS-SPLIT-IX)                             
113800         IF ACC-BALANCE(WS-FOUND-USER-IX WS-FOUND-ACCT-IX)                
113900            < WS-CONV-AMOUNT-OUT                                          
114000             MOVE "N" TO WS-SPLIT-OK-SW                                   
114100         END-IF                                                           
114200     ELSE                                                                 
114300         MOVE "N" TO WS-SPLIT-OK-SW                                       
114400     END-IF.                                                              
114500     ADD 1 TO WS-SPLIT-IX.                                                
114600 510-EXIT.                                                                
114700     EXIT.                                                                
114800*                                                                         
114900*    DEBITS THE CONVERTED SHARE BUT LOGS THE UNCONVERTED                  
115000*    WS-SPLIT-SHARE IN THE COMMAND'S OWN CURRENCY - THE                   
115100*    VALIDATE PASS ALREADY SAVED EACH PARTICIPANT'S USER/                 
115200*    ACCOUNT SUBSCRIPTS AND CONVERTED SHARE SO THIS PASS                  
115300*    DOES NO LOOKUP OF ITS OWN.                                           
115400 520-SPLITPAY-POST-ONE.                                                   
115500     MOVE WS-SPLIT-USER-IX(WS-SPLIT-IX) TO WS-UX.                         
115600     MOVE WS-SPLIT-ACCT-SUBIX(WS-SPLIT-IX) TO WS-AX.                      
115700     SUBTRACT WS-SPLIT-CONV-SHARE(WS-SPLIT-IX) FROM                       
115800         ACC-BALANCE(WS-UX WS-AX).                                        
115900     MOVE "SPLIT-PAY" TO WS-LOG-TYPE.                                     
116000     MOVE CMD-DESC TO WS-LOG-DESC.                                        
116100     MOVE ACC-IBAN(WS-UX WS-AX) TO WS-LOG-SENDER.                         
116200     MOVE SPACES TO WS-LOG-RECEIVER.                                      
116300     MOVE WS-SPLIT-SHARE TO WS-LOG-AMOUNT.                                
116400     MOVE CMD-CURRENCY TO WS-LOG-CURRENCY.                                
116500     MOVE SPACES TO WS-LOG-XFER-TYPE.                                     
116600     MOVE SPACES TO WS-LOG-COMMERC.                                       
116700     MOVE SPACES TO WS-LOG-CARDNUM.                                       
116800     MOVE SPACES TO WS-LOG-CARDHOLDER.                                    
116900     MOVE BKM-EMAIL(WS-UX) TO WS-LOG-USER-EMAIL.                          
117000     MOVE CMD-ACCT-CNT TO WS-LOG-SPLIT-CNT.                               
117100     MOVE 1 TO WS-CX.                                                     
117200     PERFORM 521-COPY-SPLIT-IBAN THRU 521-EXIT                            
117300             UNTIL WS-CX > CMD-ACCT-CNT.                                  
117400     PERFORM 600-LOG-TRANSACTION THRU 600-EXIT.                           
117500     ADD 1 TO WS-SPLIT-IX.                                                
117600 520-EXIT.                                                                
117700     EXIT.                                                                
117800*                                                                         
117900*    STAGES THE FULL PARTICIPANT LIST INTO THE LOG WORK AREA              
118000*    SO 600-LOG-TRANSACTION CAN COPY IT INTO THE TRANSACTION              
118100*    LOG ENTRY'S TRN-SPLIT-IBAN GROUP.                                    
118200 521-COPY-SPLIT-IBAN.                                                     
118300     MOVE CMD-ACCT-LIST(WS-CX) TO WS-LOG-SPLIT-IBANS(WS-CX).              
118400     ADD 1 TO WS-CX.                                                      
118500 521-EXIT.                                                                
118600     EXIT.                                                                
118700*                                                                         
118800****************************************************************          
118900* 600 - TRANSACTIONFACTORY - LOG ONE TRANSACTION        BT-0026           
119000****************************************************************          
119100* EVERY POSTING PARAGRAPH ABOVE - PAYONLINE, SENDMONEY AND                
119200* SPLITPAYMENT ALIKE - STAGES ITS EVENT INTO THE WS-LOG-*                 
119300* WORKING-STORAGE FIELDS AND THEN PERFORMS THIS ONE PARAGRAPH             
119400* TO APPEND IT TO TRANSACTION-LOG-TABLE.  ONE PLACE TO BUMP               
119500* TRN-COUNT AND COPY THE FIELDS MEANS THE LOG LAYOUT CAN                  
119600* CHANGE WITHOUT TOUCHING EVERY CALLER.                                   
119700 600-LOG-TRANSACTION.                                                     
119800     ADD 1 TO TRN-COUNT.                                                  
119900     MOVE WS-TIMESTAMP TO TRN-TIMESTAMP(TRN-COUNT).                       
120000     MOVE WS-LOG-TYPE TO TRN-TYPE(TRN-COUNT).                             
120100     MOVE WS-LOG-DESC TO TRN-DESC(TRN-COUNT).                             
120200     MOVE WS-LOG-SENDER TO TRN-SENDER(TRN-COUNT).                         
120300     MOVE WS-LOG-RECEIVER TO TRN-RECEIVER(TRN-COUNT).                     
120400     MOVE WS-LOG-AMOUNT TO TRN-AMOUNT(TRN-COUNT).                         
120500     MOVE WS-LOG-CURRENCY TO TRN-CURRENCY(TRN-COUNT).                     
120600     MOVE WS-LOG-XFER-TYPE TO TRN-XFER-TYPE(TRN-COUNT).                   
120700     MOVE WS-LOG-COMMERC TO TRN-COMMERC(TRN-COUNT).                       
120800     MOVE WS-LOG-CARDNUM TO TRN-CARDNUM(TRN-COUNT).                       
120900     MOVE WS-LOG-CARDHOLDER TO TRN-CARDHOLDER(TRN-COUNT).                 
121000     MOVE WS-LOG-USER-EMAIL TO TRN-USER-EMAIL(TRN-COUNT).                 
121100     MOVE WS-LOG-SPLIT-CNT TO TRN-SPLIT-CNT(TRN-COUNT).                   
121200     MOVE 1 TO WS-CX.                                                     
121300     PERFORM 601-COPY-SPLIT-IBAN-OUT THRU 601-EXIT                        
121400             UNTIL WS-CX > 10.                                            
121500 600-EXIT.                                                                
121600     EXIT.                                                                
121700*                                                                         
121800*    TRN-SPLIT-IBAN HOLDS A FIXED 10 SLOTS REGARDLESS OF HOW              
121900*    MANY PARTICIPANTS THE SPLIT ACTUALLY HAD - SLOTS BEYOND              
122000*    WS-LOG-SPLIT-CNT ARE SPACE-FILLED RATHER THAN LEFT WITH              
122100*    WHATEVER GARBAGE WAS IN THE WORK AREA FROM A PRIOR LOG               
122200*    ENTRY.  NON-SPLITPAYMENT EVENTS SET WS-LOG-SPLIT-CNT TO              
122300*    ZERO, SO ALL 10 SLOTS COME OUT BLANK FOR THEM.                       
122400 601-COPY-SPLIT-IBAN-OUT.                                                 
122500     IF WS-CX > WS-LOG-SPLIT-CNT                                          
122600         MOVE SPACES TO TRN-SPLIT-IBAN(TRN-COUNT WS-CX)                   
122700     ELSE                                                                 
122800         MOVE WS-LOG-SPLIT-IBANS(WS-CX) TO                                
122900             TRN-SPLIT-IBAN(TRN-COUNT WS-CX)                              
123000     END-IF.                                                              
123100     ADD 1 TO WS-CX.                                                      
123200 601-EXIT.                                                                
123300     EXIT.                                                                
123400****************************************************************          
123500* 700 SERIES - FILE OPEN/LOAD/CLOSE                     BT-0012           
123600****************************************************************          
123700*    ALL FOUR FILES OPEN TOGETHER AT THE TOP OF THE RUN - A               
123800*    BAD OPEN ON ANY ONE OF THEM ABENDS THE STEP RATHER THAN              
123900*    LET THE RUN LIMP ALONG WITHOUT A MASTER TABLE OR A PLACE             
124000*    TO WRITE THE REPORT.                                                 
124100 700-OPEN-FILES.                                                          
124200     OPEN INPUT USERS-FILE.                                               
124300     IF NOT USERIN-OK                                                     
124400         DISPLAY "BANKBTCH - USERIN OPEN ERR " WS-USERIN-STATUS           
124500         MOVE 16 TO RETURN-CODE                                           
124600         STOP RUN                                                         
124700     END-IF.                                                              
124800     OPEN INPUT RATES-FILE.                                               
124900     IF NOT RATESIN-OK                                                    
125000         DISPLAY "BANKBTCH - RATESIN OPEN ERR " WS-RATESIN-STATUS         
125100         MOVE 16 TO RETURN-CODE                                           
125200         STOP RUN                                                         
125300     END-IF.                                                              
125400     OPEN INPUT COMMANDS-FILE.                                            
125500     IF NOT CMDIN-OK                                                      
125600         DISPLAY "BANKBTCH - CMDIN OPEN ERR " WS-CMDIN-STATUS             
125700         MOVE 16 TO RETURN-CODE                                           
125800         STOP RUN                                                         
125900     END-IF.                                                              
126000     OPEN OUTPUT REPORT-FILE.                                             
126100     IF NOT BANKRPT-OK                                                    
126200         DISPLAY "BANKBTCH - BANKRPT OPEN ERR " WS-BANKRPT-STATUS         
126300         MOVE 16 TO RETURN-CODE                                           
126400         STOP RUN                                                         
126500     END-IF.                                                              
126600 700-EXIT.                                                                
126700     EXIT.                                                                
126800*                                                                         
126900*    READ-AHEAD PATTERN - THE FIRST RECORD IS READ BEFORE THE             
127000*    PERFORM...UNTIL LOOP STARTS SO AN EMPTY USERIN FILE FALLS            
127100*    STRAIGHT THROUGH WITH BKM-USER-COUNT LEFT AT ZERO, RATHER            
127200*    THAN STORING A GARBAGE FIRST ENTRY.                                  
127300 710-LOAD-USERS.                                                          
127400     MOVE ZERO TO BKM-USER-COUNT.                                         
127500     PERFORM 711-LOAD-USERS-READ THRU 711-EXIT.                           
127600     PERFORM 712-LOAD-USERS-STORE THRU 712-EXIT                           
127700             UNTIL USERIN-AT-EOF.                                         
127800 710-EXIT.                                                                
127900     EXIT.                                                                
128000*                                                                         
128100 711-LOAD-USERS-READ.                                                     
128200     READ USERS-FILE                                                      
128300         AT END                                                           
128400             MOVE "Y" TO WS-USERIN-EOF-SW                                 
128500     END-READ.                                                            
128600 711-EXIT.                                                                
128700     EXIT.                                                                
128800*                                                                         
128900 712-LOAD-USERS-STORE.                                                    
129000     ADD 1 TO BKM-USER-COUNT.                                             
129100     MOVE USR-EMAIL TO BKM-EMAIL(BKM-USER-COUNT).                         
129200     MOVE USR-FIRST TO BKM-FIRST(BKM-USER-COUNT).                         
129300     MOVE USR-LAST TO BKM-LAST(BKM-USER-COUNT).                           
129400     MOVE ZERO TO BKM-ACCT-COUNT(BKM-USER-COUNT).                         
129500     PERFORM 711-LOAD-USERS-READ THRU 711-EXIT.                           
129600 712-EXIT.                                                                
129700     EXIT.                                                                
129800*                                                                         
129900 720-LOAD-RATES.                                                          
130000*    BT-0012 - EVERY LOADED RATE ALSO STORES ITS MIRROR                   
130100*    INVERSE, IMMEDIATELY AFTER THE DIRECT ENTRY - SEE SPEC               
130200*    NOTE ON BANKRAT.                                                     
130300     MOVE ZERO TO RTE-COUNT.                                              
130400     PERFORM 721-LOAD-RATES-READ THRU 721-EXIT.                           
130500     PERFORM 722-LOAD-RATES-STORE THRU 722-EXIT                           
130600             UNTIL RATESIN-AT-EOF.                                        
130700 720-EXIT.                                                                
130800     EXIT.                                                                
130900*                                                                         
131000 721-LOAD-RATES-READ.                                                     
131100     READ RATES-FILE                                                      
131200         AT END                                                           
131300             MOVE "Y" TO WS-RATESIN-EOF-SW                                
131400     END-READ.                                                            
131500 721-EXIT.                                                                
131600     EXIT.                                                                
131700*                                                                         
131800 722-LOAD-RATES-STORE.                                                    
131900     ADD 1 TO RTE-COUNT.                                                  
132000     MOVE RT-FROM TO RTE-FROM(RTE-COUNT).                                 
132100     MOVE RT-TO TO RTE-TO(RTE-COUNT).                                     
132200     MOVE RT-RATE TO RTE-RATE(RTE-COUNT).                                 
132300     ADD 1 TO RTE-COUNT.                                                  
132400     MOVE RT-TO TO RTE-FROM(RTE-COUNT).                                   
132500     MOVE RT-FROM TO RTE-TO(RTE-COUNT).                                   
132600     COMPUTE RTE-RATE(RTE-COUNT) = 1 / RT-RATE.                           
132700     PERFORM 721-LOAD-RATES-READ THRU 721-EXIT.                           
132800 722-EXIT.                                                                
132900     EXIT.                                                                
133000*                                                                         
133100*    ONE COMMAND RECORD PER CALL - 100-PROCESS-COMMANDS CALLS             
133200*    THIS ONCE PER LOOP PASS, NEVER READS AHEAD ITSELF.                   
133300 730-READ-COMMAND.                                                        
133400     READ COMMANDS-FILE                                                   
133500         AT END                                                           
133600             MOVE "Y" TO WS-CMDIN-EOF-SW                                  
133700     END-READ.                                                            
133800 730-EXIT.                                                                
133900     EXIT.                                                                
134000*                                                                         
134100*    CLOSED IN THE SAME ORDER THEY WERE OPENED - NO FILE                  
134200*    STATUS CHECK ON CLOSE, THE SAME AS THE REST OF THE SHOP'S            
134300*    BATCH DRIVERS.                                                       
134400 790-CLOSE-FILES.                                                         
134500     CLOSE USERS-FILE.                                                    
134600     CLOSE RATES-FILE.                                                    
134700     CLOSE COMMANDS-FILE.                                                 
134800     CLOSE REPORT-FILE.                                                   
134900 790-EXIT.                                                                
135000     EXIT.                                                                
135100*                                                                         
135200****************************************************************          
135300* 800 - REPORT INITIALIZATION                           BT-0019           
135400****************************************************************          
135500*    COM-COUNT (MERCHANT TOTAL TABLE) AND TRN-COUNT                       
135600*    (TRANSACTION LOG TABLE) BOTH START THE RUN EMPTY - THEY              
135700*    ARE BUILT UP ENTIRELY FROM THE COMMANDS SEEN ON CMDIN,               
135800*    NOT LOADED FROM ANY INPUT FILE THE WAY BANK-MASTER-TABLE             
135900*    AND RATE-TABLE-ENTRIES ARE.                                          
136000 800-INIT-REPORT.                                                         
136100     MOVE ZERO TO COM-COUNT.                                              
136200     MOVE ZERO TO TRN-COUNT.                                              
136300 800-EXIT.                                                                
136400     EXIT.                                                                
136500*                                                                         
136600****************************************************************          
136700* 900 SERIES - END OF RUN OUTPUT               BT-0019/BT-0026            
136800****************************************************************          
136900*    RUN-END REPORTING ONLY - NONE OF THESE PARAGRAPHS TOUCH              
137000*    ANY BALANCE OR TABLE, THEY ONLY FORMAT WHAT 000-MAIN                 
137100*    ALREADY BUILT DURING COMMAND PROCESSING.                             
137200 910-WRITE-ERROR-REC.                                                     
137300*    ONE ERROR LINE PER BAD LOOKUP - CALLED DIRECTLY FROM THE             
137400*    POSTING PARAGRAPHS AS THE LOOKUP FAILS, NOT BATCHED UP               
137500*    FOR END OF RUN.                                                      
137600     WRITE REPORT-RECORD FROM ERR-LINE.                                   
137700 910-EXIT.                                                                
137800     EXIT.                                                                
137900*                                                                         
138000*    PER-CUSTOMER TRANSACTION HISTORY - ONE HEADER LINE AND               
138100*    ONE DETAIL LINE PER MATCHING LOG ENTRY, CUSTOMER BY                  
138200*    CUSTOMER IN MASTER-TABLE LOAD ORDER.                                 
138300 920-WRITE-HISTORY.                                                       
138400*    BT-0026 - ENTRIES ARE ALREADY IN TIMESTAMP ORDER BECAUSE             
138500*    THEY WERE APPENDED IN TIMESTAMP ORDER - NO SORT NEEDED.              
138600     MOVE 1 TO WS-UX.                                                     
138700     PERFORM 921-HISTORY-USER-SCAN THRU 921-EXIT                          
138800             UNTIL WS-UX > BKM-USER-COUNT.                                
138900 920-EXIT.                                                                
139000     EXIT.                                                                
139100*                                                                         
139200*    THE LOG IS SCANNED IN FULL FOR EVERY CUSTOMER - THERE IS             
139300*    NO SECONDARY INDEX BY EMAIL, SO WS-RX WALKS ALL TRN-COUNT            
139400*    ENTRIES ONCE PER CUSTOMER AND 922 PICKS OUT THE ONES THAT            
139500*    MATCH.                                                               
139600 921-HISTORY-USER-SCAN.                                                   
139700     MOVE BKM-EMAIL(WS-UX) TO HIST-EMAIL-OUT.                             
139800     WRITE REPORT-RECORD FROM HIST-HDR-LINE.                              
139900     MOVE 1 TO WS-RX.                                                     
140000     PERFORM 922-HISTORY-ENTRY-SCAN THRU 922-EXIT                         
140100             UNTIL WS-RX > TRN-COUNT.                                     
140200     ADD 1 TO WS-UX.                                                      
140300 921-EXIT.                                                                
140400     EXIT.                                                                
140500*                                                                         
140600*    TRN-USER-EMAIL IS THE ONE FIELD EVERY EVENT TYPE CARRIES             
140700*    IN COMMON, SO IT IS THE MATCH KEY REGARDLESS OF WHETHER              
140800*    THE ENTRY IS A PAYMENT, A TRANSFER OR A SPLIT-PAY SHARE.             
140900*    SENDER/RECEIVER/XFER/CARD/COMMERC FIELDS ARE BLANKED                 
141000*    FIRST SO A DETAIL LINE NEVER CARRIES STALE VALUES FROM A             
141100*    DIFFERENT EVENT TYPE.                                                
141200 922-HISTORY-ENTRY-SCAN.                                                  
141300     IF TRN-USER-EMAIL(WS-RX) = BKM-EMAIL(WS-UX)                          
141400         MOVE TRN-TIMESTAMP(WS-RX) TO HIST-TS-OUT                         
141500         MOVE TRN-TYPE(WS-RX) TO HIST-TYPE-OUT                            
141600         MOVE TRN-DESC(WS-RX) TO HIST-DESC-OUT                            
141700         MOVE TRN-AMOUNT(WS-RX) TO HIST-AMT-OUT                           
141800         MOVE TRN-CURRENCY(WS-RX) TO HIST-CURR-OUT                        
141900         MOVE SPACES TO HIST-SENDER-OUT                                   
142000         MOVE SPACES TO HIST-RECEIVER-OUT                                 
142100         MOVE SPACES TO HIST-XFER-OUT                                     
142200         MOVE SPACES TO HIST-CARDNUM-OUT                                  
142300         MOVE SPACES TO HIST-CARDHOLDER-OUT                               
142400         MOVE SPACES TO HIST-COMMERC-OUT                                  
142500         PERFORM 923-HISTORY-TYPE-DETAIL THRU 923-EXIT                    
142600         WRITE REPORT-RECORD FROM HIST-LINE                               
142700     END-IF.                                                              
142800     ADD 1 TO WS-RX.                                                      
142900 922-EXIT.                                                                
143000     EXIT.                                                                
143100*                                                                         
143200*    ONLY SOME COLUMNS APPLY TO ANY GIVEN EVENT TYPE - THIS               
143300*    PARAGRAPH FILLS IN JUST THE COLUMNS THAT MAKE SENSE FOR              
143400*    WHICHEVER 88-LEVEL TRN-IS-* CONDITION THE ENTRY MATCHES;             
143500*    EVERYTHING ELSE WAS ALREADY BLANKED BY 922.                          
143600 923-HISTORY-TYPE-DETAIL.                                                 
143700     IF TRN-IS-TRANSFER(WS-RX)                                            
143800         MOVE TRN-SENDER(WS-RX) TO HIST-SENDER-OUT                        
143900         MOVE TRN-RECEIVER(WS-RX) TO HIST-RECEIVER-OUT                    
144000         MOVE TRN-XFER-TYPE(WS-RX) TO HIST-XFER-OUT                       
144100     END-IF.                                                              
144200     IF TRN-IS-SPLIT-PAY(WS-RX)                                           
144300         MOVE TRN-SENDER(WS-RX) TO HIST-SENDER-OUT                        
144400     END-IF.                                                              
144500     IF TRN-IS-CARD-CREATED(WS-RX)                                        
144600        OR TRN-IS-CARD-DELETED(WS-RX)                                     
144700        OR TRN-IS-CARD-STAT(WS-RX)                                        
144800         MOVE TRN-CARDNUM(WS-RX) TO HIST-CARDNUM-OUT                      
144900         MOVE TRN-CARDHOLDER(WS-RX) TO HIST-CARDHOLDER-OUT                
145000     END-IF.                                                              
145100     IF TRN-IS-ONLN-PAYMENT(WS-RX)                                        
145200         MOVE TRN-COMMERC(WS-RX) TO HIST-COMMERC-OUT                      
145300     END-IF.                                                              
145400 923-EXIT.                                                                
145500     EXIT.                                                                
145600*                                                                         
145700*    MERCHANT-TOTAL-TABLE ALREADY HOLDS ONE ROW PER MERCHANT              
145800*    NAME SEEN ON A PAYONLINE COMMAND THIS RUN (341-FIND-OR-              
145900*    ADD-MERCHANT BUILT IT) - THIS PARAGRAPH JUST PRINTS THE              
146000*    TABLE AND ACCUMULATES THE GRAND TOTAL ACROSS ALL                     
146100*    MERCHANTS ON THE WAY THROUGH.                                        
146200 930-WRITE-MERCHANTS.                                                     
146300     WRITE REPORT-RECORD FROM MCH-HDR-LINE.                               
146400     MOVE ZERO TO WS-MCH-GRAND-TOTAL.                                     
146500     MOVE 1 TO WS-RX.                                                     
146600     PERFORM 931-MERCHANT-SCAN THRU 931-EXIT                              
146700             UNTIL WS-RX > COM-COUNT.                                     
146800     MOVE WS-MCH-GRAND-TOTAL TO MCH-GRAND-OUT.                            
146900     WRITE REPORT-RECORD FROM MCH-GRAND-LINE.                             
147000 930-EXIT.                                                                
147100     EXIT.                                                                
147200*                                                                         
147300*    TABLE IS WALKED IN THE ORDER MERCHANTS WERE FIRST SEEN               
147400*    BY 341-FIND-OR-ADD-MERCHANT, NOT SORTED BY NAME OR TOTAL.            
147500 931-MERCHANT-SCAN.                                                       
147600     MOVE COM-NAME(WS-RX) TO MCH-NAME-OUT.                                
147700     MOVE COM-TOTAL(WS-RX) TO MCH-TOTAL-OUT.                              
147800     WRITE REPORT-RECORD FROM MCH-LINE.                                   
147900     ADD COM-TOTAL(WS-RX) TO WS-MCH-GRAND-TOTAL.                          
148000     ADD 1 TO WS-RX.                                                      
148100 931-EXIT.                                                                
148200     EXIT.                                                                
148300****************************************************************          
148400* END OF BANKBTCH.                                                        
148500*                                                                         
148600* EVERY COMMAND ON CMDIN IS EITHER POSTED (PRINTUSERS, PAYONLINE,         
148800* NON-GOAL COMMAND NAMES) OR LEFT UNRECOGNIZED (THE EVALUATE'S            
148900* WHEN OTHER / CONTINUE) - THERE IS NO FOURTH OUTCOME.  BY THE            
149000* TIME 790-CLOSE-FILES RUNS, BANK-MASTER-TABLE HOLDS THE DAY'S            
149100* CLOSING BALANCES, TRANSACTION-LOG-TABLE HOLDS EVERY EVENT IN            
149200* THE ORDER IT HAPPENED, AND MERCHANT-TOTAL-TABLE HOLDS THE               
149300* RUN'S ONLINE-PAYMENT TOTALS BY MERCHANT - THE THREE TABLES              
149400* THE END-OF-RUN REPORT SECTIONS PRINT FROM.                              
149500****************************************************************          
