000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                       
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500* PROGRAM:  BANKRATE                                                      
000600*                                                                         
000700* CURRENCY CONVERSION SUBPROGRAM - CALLED BY BANKBTCH FOR EVERY           
000800* AMOUNT THAT CROSSES A CURRENCY BOUNDARY (PAYONLINE, SENDMONEY,          
000900* SPLITPAYMENT).  GIVEN AN AMOUNT AND A FROM/TO CURRENCY PAIR,            
001000* RETURNS THE CONVERTED AMOUNT USING A DIRECT RATE IF ONE IS              
001100* LOADED, OTHERWISE A SINGLE INTERMEDIATE-CURRENCY HOP.  IF NO            
001200* PATH EXISTS THE AMOUNT IS RETURNED UNCHANGED.                           
001300****************************************************************          
001400 IDENTIFICATION DIVISION.                                                 
001500****************************************************************          
001600 PROGRAM-ID.  BANKRATE.                                                   
001700 AUTHOR. R W KOSINSKI.                                                    
001800 INSTALLATION. RETAIL BANKING DATA CENTER.                                
001900 DATE-WRITTEN. 03/14/94.                                                  
002000 DATE-COMPILED. 08/22/00.                                                 
002100 SECURITY. NON-CONFIDENTIAL.                                              
002200*                                                                         
002300*    MM/DD/YY  INIT  TKT#     DESCRIPTION                                 
002400*    --------  ----  -------  -------------------------------             
002500*    07/09/97  RWK   BT-0088  ORIGINAL - PULLED THE LOOKUP OUT    BT-0088 
002600*                             OF BANKBTCH SO IT LIVES ONE PLACE   BT-0088 
002700*    02/20/98  RWK   BT-0095  ADDED ONE-LEVEL CHAINED LOOKUP      BT-0095 
002800*                             THROUGH AN INTERMEDIATE CURRENCY    BT-0095 
002900*    12/09/98  DSL   Y2K-014  REVIEWED FOR CENTURY WINDOWS -      Y2K-014 
003000*                             NO DATE FIELDS IN THIS PROGRAM,     Y2K-014 
003100*                             NO CHANGE REQUIRED                  Y2K-014 
003200*    06/03/98  DSL   BT-0131  TRACE LINE ADDED UNDER UPSI-0 FOR   BT-0131 
003300*                             SPLITPAYMENT DIAGNOSIS              BT-0131 
003400*    08/22/00  DSL   BT-0161  REVIEWED AGAINST THE BT-0158        BT-0161 
003500*                             SPLIT-PAY IBAN-LIST CHANGE IN       BT-0161 
003600*                             BANKBTCH - CALL INTERFACE UNCHANGED BT-0161 
003700****************************************************************          
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-390.                                                
004100 OBJECT-COMPUTER. IBM-390.                                                
004200* C01 IS CARRIED OVER FROM THE SHOP'S STANDARD SPECIAL-NAMES              
004300* BLOCK EVEN THOUGH THIS PROGRAM PRINTS NOTHING OF ITS OWN -              
004400* KEEPS THE PARAGRAPH IDENTICAL TO EVERY OTHER BATCH MODULE.              
004500*                                                                         
004600* UPPER-CURRENCY-CLASS IS NOT REFERENCED BY NAME BELOW, BUT IS            
004700* KEPT DEFINED FOR WHOEVER NEXT NEEDS A CLASS TEST ON A FOLDED            
004800* CURRENCY CODE INSTEAD OF THE INSPECT/CONVERTING APPROACH.               
004900*                                                                         
005000* UPSI-0 IS SET ON FROM THE JCL FOR A ONE-OFF DIAGNOSTIC RUN              
005100* ONLY - NORMAL PRODUCTION SCHEDULING LEAVES IT OFF SO THE                
005200* TRACE LINE IN 900-WRITE-TRACE-LINE IS NOT CUT ON EVERY CALL.            
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM                                                   
005500     CLASS UPPER-CURRENCY-CLASS IS "A" THRU "Z"                           
005600     UPSI-0 ON STATUS IS TRACE-ON                                         
005700            OFF STATUS IS TRACE-OFF.                                      
005800****************************************************************          
005900 DATA DIVISION.                                                           
006000 WORKING-STORAGE SECTION.                                                 
006100*                                                                         
006200* FOLDED COPY OF THE CALLER'S FROM/TO CURRENCY PAIR.  RATE-TABLE          
006300* CURRENCY CODES ARE MAINTAINED UPPERCASE BY BANKBTCH'S LOADER            
006400* BUT THE CALLER'S CODES MAY ARRIVE IN EITHER CASE, SO THE                
006500* COMPARE IS DONE HERE AFTER AN INSPECT/CONVERTING FOLD.                  
006600 01  WS-FOLD-WORK-AREA.                                                   
006700     05  WS-FOLD-FROM               PIC X(03).                            
006800     05  WS-FOLD-TO                 PIC X(03).                            
006900     05  FILLER                     PIC X(02).                            
007000*                                                                         
007100* REDEFINITION LETS THE TWO 3-BYTE CODES BE INSPECTED AND                 
007200* FOLDED TO UPPERCASE IN ONE PASS INSTEAD OF TWO.                         
007300 01  WS-FOLD-PAIR REDEFINES WS-FOLD-WORK-AREA.                            
007400     05  WS-FOLD-PAIR-TEXT          PIC X(06).                            
007500     05  FILLER                     PIC X(02).                            
007600*                                                                         
007700* SAME FOLDING TRICK APPLIED TO THE CURRENT RATE-TABLE ENTRY              
007800* UNDER SCAN IN 110/230 BELOW.                                            
007900 01  WS-RTE-FOLD-WORK-AREA.                                               
008000     05  WS-FOLD-RTE-FROM           PIC X(03).                            
008100     05  WS-FOLD-RTE-TO             PIC X(03).                            
008200     05  FILLER                     PIC X(02).                            
008300*                                                                         
008400 01  WS-RTE-FOLD-PAIR REDEFINES WS-RTE-FOLD-WORK-AREA.                    
008500     05  WS-FOLD-RTE-PAIR-TEXT      PIC X(06).                            
008600     05  FILLER                     PIC X(02).                            
008700*                                                                         
008800* HOLDS THE INTERMEDIATE CURRENCY AND THE TWO-HOP AMOUNTS WHILE           
008900* 200-TRY-CHAIN WALKS A FROM-X-TO CHAIN.  BT-0095.                        
009000 01  WS-INTERMEDIATE-WORK-AREA.                                           
009100     05  WS-INTERMEDIATE-CCY        PIC X(03).                            
009200     05  WS-INTERMEDIATE-AMT        PIC S9(11)V9(04) COMP-3.              
009300     05  WS-SECOND-HOP-AMT          PIC S9(11)V9(04) COMP-3.              
009400     05  FILLER                     PIC X(08).                            
009500*                                                                         
009600* DISPLAY-FORMAT VIEW OF THE SAME BYTES, USED ONLY WHEN A                 
009700* PROGRAMMER NEEDS TO DUMP THIS AREA FROM A CICS OR BATCH ABEND           
009800* WALKBACK - COMP-3 DOES NOT DISPLAY CLEANLY UNEDITED.                    
009900 01  WS-INTERMEDIATE-DISPLAY-VIEW REDEFINES                               
010000                        WS-INTERMEDIATE-WORK-AREA.                        
010100     05  WS-DISP-INTERMEDIATE-CCY  PIC X(03).                             
010200     05  WS-DISP-INTERMEDIATE-AMT  PIC X(07).                             
010300     05  FILLER                     PIC X(12).                            
010400*                                                                         
010500* CASE-FOLD TABLE FEEDING EVERY INSPECT/CONVERTING ABOVE.                 
010600 01  WS-CASE-FOLD-TABLE.                                                  
010700     05  WS-LOWER-ALPHABET          PIC X(26) VALUE                       
010800         "abcdefghijklmnopqrstuvwxyz".                                    
010900     05  WS-UPPER-ALPHABET          PIC X(26) VALUE                       
011000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
011100     05  FILLER                     PIC X(05).                            
011200*                                                                         
011300* FOUND SWITCHES FOR THE DIRECT LOOKUP, THE CHAIN LOOKUP AND              
011400* THE SECOND HOP OF A CHAIN.  ALL THREE ARE RESET AT THE TOP              
011500* OF THEIR OWN SERIES RATHER THAN ONCE IN 000-MAIN, SINCE                 
011600* 220-TRY-SECOND-HOP CAN RUN MORE THAN ONCE PER CALL.                     
011700 01  WS-SWITCHES.                                                         
011800     05  WS-DIRECT-FOUND-SW         PIC X(01) VALUE "N".                  
011900         88  DIRECT-FOUND             VALUE "Y".                          
012000     05  WS-CHAIN-FOUND-SW          PIC X(01) VALUE "N".                  
012100         88  CHAIN-FOUND               VALUE "Y".                         
012200     05  WS-SECOND-HOP-FOUND-SW     PIC X(01) VALUE "N".                  
012300         88  SECOND-HOP-FOUND          VALUE "Y".                         
012400     05  FILLER                     PIC X(05).                            
012500*                                                                         
012600* RX WALKS THE RATE TABLE FOR THE DIRECT AND FROM-X LOOKUPS;              
012700* CX WALKS IT AGAIN, INDEPENDENTLY, FOR THE X-TO SECOND HOP.              
012800 77  WS-RX                          PIC 9(03) COMP.                       
012900 77  WS-CX                          PIC 9(03) COMP.                       
013000*                                                                         
013100* UPSI-0 TRACE LINE, BT-0131.  ONE DISPLAY PER CALL WHEN THE              
013200* SWITCH IS ON - NEVER IN NORMAL NIGHTLY PRODUCTION RUNS.                 
013300 01  WS-TRACE-LINE.                                                       
013400     05  WS-TRACE-TAG               PIC X(10) VALUE "BANKRATE: ".         
013500     05  WS-TRACE-FROM              PIC X(03).                            
013600     05  FILLER                     PIC X(04) VALUE " TO ".               
013700     05  WS-TRACE-TO                PIC X(03).                            
013800     05  FILLER                     PIC X(01) VALUE SPACES.               
013900     05  WS-TRACE-RESULT            PIC -(9)9.9999.                       
014000     05  FILLER                     PIC X(39).                            
014100*                                                                         
014200****************************************************************          
014300 LINKAGE SECTION.                                                         
014400*                                                                         
014500* RATE-TABLE-ENTRIES IS BUILT ONCE BY BANKBTCH'S 050 SERIES AND           
014600* PASSED DOWN BY REFERENCE ON EVERY CALL - THIS PROGRAM NEVER             
014700* OPENS RATERATE ITSELF AND NEVER MODIFIES THE TABLE.                     
014800 COPY BANKRTW.                                                            
014900*                                                                         
015000* ONE CALL, ONE AMOUNT.  THE CALLER BUILDS A FRESH LK-AMOUNT-IN/          
015100* LK-FROM-CCY/LK-TO-CCY SET FOR EACH CONVERSION AND READS BACK            
015200* LK-AMOUNT-OUT/LK-RETURN-CODE - NO STATE CARRIES BETWEEN CALLS.          
015300 01  LK-FROM-CCY                    PIC X(03).                            
015400* LK-TO-CCY TOGETHER WITH LK-FROM-CCY ABOVE FORM THE SAME                 
015500* FROM/TO ORDERING USED THROUGHOUT THE RATE TABLE - THE PAIR              
015600* IS DIRECTIONAL, A-TO-B IS NOT ASSUMED TO BE THE INVERSE OF              
015700* B-TO-A UNLESS BANKBTCH'S LOADER PUT BOTH ROWS IN THE TABLE.             
015800 01  LK-TO-CCY                      PIC X(03).                            
015900* LK-AMOUNT-IN IS NEVER CHANGED BY THIS PROGRAM - ONLY READ.              
016000 01  LK-AMOUNT-IN                   PIC S9(11)V9(04) COMP-3.              
016100* LK-AMOUNT-OUT STARTS AS A COPY OF LK-AMOUNT-IN IN 000-MAIN              
016200* AND IS OVERWRITTEN ONLY IF A RATE (DIRECT OR CHAINED) MATCHES.          
016300 01  LK-AMOUNT-OUT                  PIC S9(11)V9(04) COMP-3.              
016400* RETURN CODE 0 MEANS A RATE WAS FOUND AND APPLIED; 4 MEANS NO            
016500* PATH EXISTED AND LK-AMOUNT-OUT IS THE UNCONVERTED AMOUNT -              
016600* BANKBTCH TREATS CODE 4 AS A WARNING, NOT A FATAL CONDITION.             
016700 01  LK-RETURN-CODE                 PIC S9(04) COMP.                      
016800*                                                                         
016900****************************************************************          
017000 PROCEDURE DIVISION USING RATE-TABLE-ENTRIES                              
017100                          LK-FROM-CCY                                     
017200                          LK-TO-CCY                                       
017300                          LK-AMOUNT-IN                                    
017400                          LK-AMOUNT-OUT                                   
017500                          LK-RETURN-CODE.                                 
017600****************************************************************          
017700* 000 - MAIN LINE - SPEC: DIRECT RATE FIRST, THEN ONE-LEVEL       BT-0088 
017800* CHAIN THROUGH AN INTERMEDIATE CURRENCY, ELSE UNCHANGED.         BT-0088 
017900****************************************************************          
018000 000-MAIN.                                                                
018100*    DEFAULT THE ANSWER TO "NO CONVERSION NEEDED" BEFORE EITHER           
018200*    LOOKUP RUNS - IF THE SAME-CURRENCY CASE SLIPS IN HERE (IT            
018300*    SHOULDN'T, BANKBTCH SKIPS THE CALL) THE RATE TABLE SIMPLY            
018400*    WON'T MATCH AND THE UNCHANGED AMOUNT IS WHAT COMES BACK.             
018500     MOVE ZERO TO LK-RETURN-CODE.                                         
018600     MOVE LK-AMOUNT-IN TO LK-AMOUNT-OUT.                                  
018700     MOVE LK-FROM-CCY TO WS-FOLD-FROM.                                    
018800     MOVE LK-TO-CCY TO WS-FOLD-TO.                                        
018900     INSPECT WS-FOLD-PAIR-TEXT CONVERTING                                 
019000         WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.                          
019100     MOVE "N" TO WS-DIRECT-FOUND-SW.                                      
019200*    TRY THE ONE-HOP TABLE FIRST - MOST CURRENCY PAIRS SEEN IN            
019300*    PRODUCTION HAVE A DIRECT RATE LOADED, SO THIS IS THE SHORT           
019400*    PATH THROUGH THE PROGRAM MOST OF THE TIME.                           
019500     PERFORM 100-TRY-DIRECT THRU 100-EXIT.                                
019600     IF NOT DIRECT-FOUND                                                  
019700*        NO DIRECT RATE - FALL BACK TO A SINGLE CHAINED HOP               
019800*        THROUGH WHATEVER INTERMEDIATE CURRENCY THE TABLE                 
019900*        OFFERS.  IF THAT ALSO MISSES, RETURN CODE 4 AND LET              
020000*        LK-AMOUNT-OUT STAND AS THE UNCONVERTED AMOUNT.                   
020100         MOVE "N" TO WS-CHAIN-FOUND-SW                                    
020200         PERFORM 200-TRY-CHAIN THRU 200-EXIT                              
020300         IF NOT CHAIN-FOUND                                               
020400             MOVE 4 TO LK-RETURN-CODE                                     
020500         END-IF                                                           
020600     END-IF.                                                              
020700     IF TRACE-ON                                                          
020800         PERFORM 900-WRITE-TRACE-LINE THRU 900-EXIT                       
020900     END-IF.                                                              
021000     GOBACK.                                                              
021100*                                                                         
021200****************************************************************          
021300* 100 SERIES - DIRECT RATE LOOKUP, FIRST MATCH IN TABLE ORDER     BT-0088 
021400****************************************************************          
021500 100-TRY-DIRECT.                                                          
021600*    LINEAR SCAN OF THE RATE TABLE - RTE-COUNT IS SMALL ENOUGH            
021700*    (A FEW DOZEN CURRENCY PAIRS) THAT A SEQUENTIAL SEARCH COSTS          
021800*    NOTHING NOTICEABLE AGAINST THE CALL VOLUME.                          
021900     MOVE 1 TO WS-RX.                                                     
022000     PERFORM 110-DIRECT-SCAN THRU 110-EXIT                                
022100             UNTIL WS-RX > RTE-COUNT                                      
022200                OR DIRECT-FOUND.                                          
022300 100-EXIT.                                                                
022400     EXIT.                                                                
022500*                                                                         
022600* COMPARES THE FOLDED FROM/TO AGAINST ONE RATE-TABLE ENTRY AND            
022700* MULTIPLIES THROUGH ON A MATCH.  RTE-RATE IS ALWAYS EXPRESSED            
022800* AS "ONE UNIT OF RTE-FROM BUYS RTE-RATE UNITS OF RTE-TO".                
022900 110-DIRECT-SCAN.                                                         
023000     MOVE RTE-FROM(WS-RX) TO WS-FOLD-RTE-FROM.                            
023100     MOVE RTE-TO(WS-RX) TO WS-FOLD-RTE-TO.                                
023200     INSPECT WS-RTE-FOLD-PAIR-TEXT CONVERTING                             
023300         WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.                          
023400     IF WS-FOLD-RTE-FROM = WS-FOLD-FROM                                   
023500        AND WS-FOLD-RTE-TO = WS-FOLD-TO                                   
023600         COMPUTE LK-AMOUNT-OUT = LK-AMOUNT-IN * RTE-RATE(WS-RX)           
023700         MOVE "Y" TO WS-DIRECT-FOUND-SW                                   
023800     ELSE                                                                 
023900         ADD 1 TO WS-RX                                                   
024000     END-IF.                                                              
024100 110-EXIT.                                                                
024200     EXIT.                                                                
024300*                                                                         
024400****************************************************************          
024500* 200 SERIES - ONE-LEVEL CHAINED LOOKUP, BT-0095                  BT-0095 
024600* FOR EACH FROM-X RATE IN TABLE ORDER, TRY X-TO DIRECT.           BT-0095 
024700* FIRST SUCCESSFUL HOP WINS.                                      BT-0095 
024800****************************************************************          
024900 200-TRY-CHAIN.                                                           
025000*    WALKS THE TABLE LOOKING FOR ANY ENTRY WHOSE FROM-CURRENCY            
025100*    MATCHES THE CALLER'S FROM-CURRENCY - EACH CANDIDATE X IS             
025200*    HANDED TO 210-CHAIN-SCAN, WHICH IN TURN TRIES THE SECOND             
025300*    HOP BEFORE MOVING ON TO THE NEXT CANDIDATE.                          
025400     MOVE 1 TO WS-RX.                                                     
025500     PERFORM 210-CHAIN-SCAN THRU 210-EXIT                                 
025600             UNTIL WS-RX > RTE-COUNT                                      
025700                OR CHAIN-FOUND.                                           
025800 200-EXIT.                                                                
025900     EXIT.                                                                
026000*                                                                         
026100* ONE CANDIDATE INTERMEDIATE CURRENCY PER CALL.  ONLY THE                 
026200* FROM-SIDE IS FOLDED AND COMPARED HERE - THE TO-SIDE OF THIS             
026300* HOP IS WHATEVER RTE-TO(WS-RX) HAPPENS TO BE, AND BECOMES THE            
026400* INTERMEDIATE CURRENCY HANDED INTO 220-TRY-SECOND-HOP.                   
026500 210-CHAIN-SCAN.                                                          
026600     MOVE RTE-FROM(WS-RX) TO WS-FOLD-RTE-FROM.                            
026700     INSPECT WS-FOLD-RTE-FROM CONVERTING                                  
026800         WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.                          
026900     IF WS-FOLD-RTE-FROM = WS-FOLD-FROM                                   
027000         MOVE RTE-TO(WS-RX) TO WS-INTERMEDIATE-CCY                        
027100         COMPUTE WS-INTERMEDIATE-AMT =                                    
027200             LK-AMOUNT-IN * RTE-RATE(WS-RX)                               
027300         PERFORM 220-TRY-SECOND-HOP THRU 220-EXIT                         
027400         IF SECOND-HOP-FOUND                                              
027500             MOVE WS-SECOND-HOP-AMT TO LK-AMOUNT-OUT                      
027600             MOVE "Y" TO WS-CHAIN-FOUND-SW                                
027700         ELSE                                                             
027800*            THIS CANDIDATE'S INTERMEDIATE CURRENCY HAS NO                
027900*            DIRECT RATE ON TO LK-TO-CCY - TRY THE NEXT                   
028000*            FROM-X ENTRY IN THE TABLE.                                   
028100             ADD 1 TO WS-RX                                               
028200         END-IF                                                           
028300     ELSE                                                                 
028400         ADD 1 TO WS-RX                                                   
028500     END-IF.                                                              
028600 210-EXIT.                                                                
028700     EXIT.                                                                
028800*                                                                         
028900* SECOND HOP OF A CHAIN - SCANS THE WHOLE TABLE AGAIN, THIS               
029000* TIME LOOKING FOR INTERMEDIATE-CCY TO LK-TO-CCY.  RUNS ONCE              
029100* PER CANDIDATE FROM-X ENTRY IN 210-CHAIN-SCAN, SO A CHAIN                
029200* LOOKUP IS AT WORST AN RTE-COUNT BY RTE-COUNT SCAN.                      
029300 220-TRY-SECOND-HOP.                                                      
029400     MOVE "N" TO WS-SECOND-HOP-FOUND-SW.                                  
029500     MOVE 1 TO WS-CX.                                                     
029600     PERFORM 230-SECOND-HOP-SCAN THRU 230-EXIT                            
029700             UNTIL WS-CX > RTE-COUNT                                      
029800                OR SECOND-HOP-FOUND.                                      
029900 220-EXIT.                                                                
030000     EXIT.                                                                
030100*                                                                         
030200* COMPARES THE FOLDED INTERMEDIATE-CCY/TO-CCY PAIR AGAINST ONE            
030300* RATE-TABLE ENTRY AND MULTIPLIES THE FIRST-HOP AMOUNT THROUGH            
030400* ON A MATCH - THE SAME MULTIPLY-BY-RTE-RATE RULE AS THE DIRECT           
030500* LOOKUP, JUST APPLIED A SECOND TIME.                                     
030600 230-SECOND-HOP-SCAN.                                                     
030700     MOVE RTE-FROM(WS-CX) TO WS-FOLD-RTE-FROM.                            
030800     MOVE RTE-TO(WS-CX) TO WS-FOLD-RTE-TO.                                
030900     INSPECT WS-RTE-FOLD-PAIR-TEXT CONVERTING                             
031000         WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.                          
031100     IF WS-FOLD-RTE-FROM = WS-INTERMEDIATE-CCY                            
031200        AND WS-FOLD-RTE-TO = WS-FOLD-TO                                   
031300         COMPUTE WS-SECOND-HOP-AMT =                                      
031400             WS-INTERMEDIATE-AMT * RTE-RATE(WS-CX)                        
031500         MOVE "Y" TO WS-SECOND-HOP-FOUND-SW                               
031600     ELSE                                                                 
031700         ADD 1 TO WS-CX                                                   
031800     END-IF.                                                              
031900 230-EXIT.                                                                
032000     EXIT.                                                                
032100*                                                                         
032200****************************************************************          
032300* 900 - UPSI-0 DIAGNOSTIC TRACE, BT-0131 (SPLITPAYMENT WORK)      BT-0131 
032400****************************************************************          
032500* FIRES ONLY WHEN THE OPERATOR HAS SET UPSI-0 ON IN THE JCL FOR           
032600* THIS RUN - NORMAL PRODUCTION NIGHTS NEVER HIT THIS PARAGRAPH.           
032700*                                                                         
032800* ONE DISPLAY PER CALL, TO SYSOUT, SHOWING THE FROM/TO PAIR AND           
032900* THE FINAL LK-AMOUNT-OUT (CONVERTED OR NOT) SO THE ANALYST               
033000* RUNNING THE DIAGNOSTIC CAN MATCH A CALL AGAINST THE SPLITPAY            
033100* COMMAND THAT TRIGGERED IT WITHOUT A FULL ABEND DUMP.                    
033200 900-WRITE-TRACE-LINE.                                                    
033300     MOVE LK-FROM-CCY TO WS-TRACE-FROM.                                   
033400     MOVE LK-TO-CCY TO WS-TRACE-TO.                                       
033500     MOVE LK-AMOUNT-OUT TO WS-TRACE-RESULT.                               
033600     DISPLAY WS-TRACE-LINE.                                               
033700 900-EXIT.                                                                
033800     EXIT.                                                                
033900*                                                                         
034000****************************************************************          
034100* END OF BANKRATE.  RETURN CODES SUMMARY FOR MAINTAINERS:                 
034200*    LK-RETURN-CODE = 0  A RATE (DIRECT OR CHAINED) WAS FOUND             
034300*                        AND LK-AMOUNT-OUT HOLDS THE CONVERTED            
034400*                        AMOUNT.                                          
034500*    LK-RETURN-CODE = 4  NO DIRECT OR CHAINED PATH EXISTS IN              
034600*                        RATE-TABLE-ENTRIES FOR THIS PAIR -               
034700*                        LK-AMOUNT-OUT IS LEFT AT LK-AMOUNT-IN            
034800*                        AND THE CALLER DECIDES WHETHER THAT IS           
034900*                        ACCEPTABLE FOR THE COMMAND IN PROGRESS.          
035000****************************************************************          
