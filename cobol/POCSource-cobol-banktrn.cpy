000100****************************************************************          
000200* BANKTRN - TRANSACTION LOG TABLE (GLOBAL HISTORY)                        
000300****************************************************************          
000400* ONE ENTRY PER TRANSACTION EVER LOGGED BY TRANSACTIONFACTORY             
000500* (PARA 600-LOG-TRANSACTION IN BANKBTCH).  THE TABLE IS GLOBAL -          
000600* TRN-USER-EMAIL IS THE PARTITION KEY A GIVEN USER'S HISTORY IS           
000700* FILTERED ON FOR PRINTTRANSACTIONS AND THE END-OF-RUN LISTING.           
000800* ENTRIES ARE APPENDED IN TIMESTAMP ORDER, NEVER RE-SORTED.  THE          
000900* WHOLE TABLE - COUNT PLUS OCCURS - IS ONE 01 SO BANKBTCH CAN             
001000* COPY IT STRAIGHT INTO WORKING-STORAGE.                                  
001100*                                                                         
001200*    MM/DD/YY  INIT  TKT#     DESCRIPTION                                 
001300*    --------  ----  -------  -------------------------------             
001400*    09/02/94  RWK   BT-0019  ORIGINAL LAYOUT - TRANSFER/CARD             
001500*    02/20/96  RWK   BT-0061  ADDED TRN-XFER-TYPE FOR SENDMONEY           
001600*    11/02/98  DSL   BT-0140  ADDED TRN-COMMERC FOR ONLN-PAYMENT          
001700*    06/14/00  DSL   BT-0158  ADDED TRN-SPLIT-IBANS - FULL LIST OF        
001800*                              PARTICIPANT ACCOUNTS FOR SPLIT-PAY         
001900****************************************************************          
002000 01  TRANSACTION-LOG-TABLE.                                               
002100     05  TRN-COUNT                  PIC 9(04) COMP.                       
002200     05  TRN-LOG-ENTRY OCCURS 1000 TIMES                                  
002300                        INDEXED BY TRN-IX.                                
002400         10  TRN-TIMESTAMP              PIC 9(06).                        
002500         10  TRN-TYPE                   PIC X(12).                        
002600             88  TRN-IS-ACCT-CREATED       VALUE 'ACCT-CREATED'.          
002700             88  TRN-IS-TRANSFER           VALUE 'TRANSFER    '.          
002800             88  TRN-IS-NO-FUNDS           VALUE 'NO-FUNDS    '.          
002900             88  TRN-IS-CARD-CREATED       VALUE 'CARD-CREATED'.          
003000             88  TRN-IS-CARD-DELETED       VALUE 'CARD-DELETED'.          
003100             88  TRN-IS-ONLN-PAYMENT       VALUE 'ONLN-PAYMENT'.          
003200             88  TRN-IS-CARD-STAT          VALUE 'CARD-STAT   '.          
003300             88  TRN-IS-SPLIT-PAY          VALUE 'SPLIT-PAY   '.          
003400         10  TRN-DESC                   PIC X(40).                        
003500         10  TRN-SENDER                 PIC X(24).                        
003600         10  TRN-RECEIVER               PIC X(24).                        
003700         10  TRN-AMOUNT                 PIC 9(11)V9(04) COMP-3.           
003800         10  TRN-CURRENCY               PIC X(03).                        
003900         10  TRN-XFER-TYPE              PIC X(08).                        
004000             88  TRN-IS-SENT               VALUE 'sent    '.              
004100             88  TRN-IS-RECEIVED           VALUE 'received'.              
004200         10  TRN-COMMERC                PIC X(30).                        
004300         10  TRN-CARDNUM                PIC X(16).                        
004400         10  TRN-CARDHOLDER             PIC X(40).                        
004500         10  TRN-USER-EMAIL             PIC X(40).                        
004600         10  TRN-SPLIT-CNT              PIC 9(02) COMP.                   
004700         10  TRN-SPLIT-IBANS OCCURS 10 TIMES.                             
004800             15  TRN-SPLIT-IBAN             PIC X(24).                    
004900         10  FILLER                     PIC X(05).                        
