000100****************************************************************          
000200* BANKACT - IN-MEMORY CUSTOMER / ACCOUNT / CARD MASTER TABLE              
000300****************************************************************          
000400* THIS IS THE WORKING COPY OF THE DAY'S CUSTOMER BASE.  THERE IS          
000500* NO INDEXED MASTER FILE FOR BANKBTCH - USR-EMAIL, ACC-IBAN, AND          
000600* CRD-NUMBER ARE ALL LOOKED UP BY TABLE SCAN AGAINST THIS LAYOUT          
000700* (SEE BANKBTCH PARAS 110-FIND-USER, 120-FIND-ACCOUNT AND                 
000800* 130-FIND-CARD).  BKM-USER-ENTRY IS BUILT ONCE AT STARTUP FROM           
000900* USER-RECORD-IN AND GROWS ITS ACCOUNT/CARD SUB-TABLES AS THE             
001000* COMMAND STREAM IS PROCESSED (ADDACCOUNT, CREATECARD, ETC).              
001100*                                                                         
001200* ACC-IBAN-R AND CRD-NUMBER-R ARE ALTERNATE BREAKDOWNS OF THE             
001300* IBAN AND CARD NUMBER USED BY THE TRACE/DEBUG DISPLAYS - NOT BY          
001400* THE NORMAL LOOKUP PATHS, WHICH COMPARE THE WHOLE FIELD.                 
001500*                                                                         
001600*    MM/DD/YY  INIT  TKT#     DESCRIPTION                                 
001700*    --------  ----  -------  -------------------------------             
001800*    03/14/94  RWK   BT-0012  ORIGINAL TABLE, ACCOUNTS ONLY               
001900*    09/02/94  RWK   BT-0019  ADDED CARD SUB-TABLE PER ACCOUNT            
002000*    02/20/96  RWK   BT-0061  ADDED ACC-MIN-BAL, ACC-ALIAS                
002100*    07/09/97  RWK   BT-0088  ADDED ACC-IBAN-R, CRD-NUMBER-R              
002200*                             BREAKDOWNS FOR THE TRACE DISPLAYS           
002300*    11/02/98  DSL   BT-0140  Y2K REVIEW - NO DATE FIELDS IN THIS         
002400*                             TABLE, NO CHANGE REQUIRED                   
002500****************************************************************          
002600 01  BANK-MASTER-TABLE.                                                   
002700     05  BKM-USER-COUNT             PIC 9(03) COMP.                       
002800     05  BKM-USER-ENTRY OCCURS 200 TIMES                                  
002900                         INDEXED BY BKM-USER-IX.                          
003000         10  BKM-EMAIL               PIC X(40).                           
003100         10  BKM-FIRST               PIC X(20).                           
003200         10  BKM-LAST                PIC X(20).                           
003300         10  BKM-ACCT-COUNT          PIC 9(02) COMP.                      
003400*                                   --- PER-USER ACCOUNT TABLE ---        
003500         10  BKM-ACCOUNT OCCURS 10 TIMES                                  
003600                         INDEXED BY BKM-ACCT-IX.                          
003700             15  ACC-IBAN                PIC X(24).                       
003800             15  ACC-IBAN-R REDEFINES ACC-IBAN.                           
003900                 20  ACC-IBAN-CC              PIC X(02).                  
004000                 20  ACC-IBAN-CHK             PIC X(02).                  
004100                 20  ACC-IBAN-BBAN            PIC X(20).                  
004200             15  ACC-ALIAS               PIC X(20).                       
004300             15  ACC-CURRENCY            PIC X(03).                       
004400             15  ACC-TYPE                PIC X(10).                       
004500                 88  ACC-IS-CLASSIC          VALUE 'classic   '.          
004600                 88  ACC-IS-SAVINGS          VALUE 'savings   '.          
004700             15  ACC-BALANCE             PIC S9(11)V9(04) COMP-3.         
004800             15  ACC-MIN-BAL             PIC S9(11)V9(04) COMP-3.         
004900             15  ACC-CARD-COUNT          PIC 9(02) COMP.                  
005000*                                   --- PER-ACCOUNT CARD TABLE ---        
005100             15  ACC-CARD OCCURS 5 TIMES                                  
005200                         INDEXED BY ACC-CARD-IX.                          
005300                 20  CRD-NUMBER               PIC X(16).                  
005400                 20  CRD-NUMBER-R REDEFINES CRD-NUMBER.                   
005500                     25  CRD-BIN                  PIC X(06).              
005600                     25  CRD-SEQ                  PIC X(10).              
005700                 20  CRD-STATUS               PIC X(08).                  
005800                     88  CRD-IS-ACTIVE          VALUE 'active  '.         
005900                     88  CRD-IS-FROZEN          VALUE 'frozen  '.         
006000                 20  CRD-ONETIME              PIC X(01).                  
006100                     88  CRD-IS-ONETIME         VALUE 'Y'.                
006200                 20  FILLER                   PIC X(07).                  
006300             15  FILLER                  PIC X(10).                       
006400         10  FILLER                  PIC X(10).                           
006500     05  FILLER                     PIC X(10).                            
