000100****************************************************************          
000200* BANKCMD - DAILY COMMAND STREAM INPUT LAYOUT                             
000300****************************************************************          
000400* ONE COMMAND-RECORD-IN PER LINE OF THE DAY'S COMMAND FILE, READ          
000500* IN ARRIVAL ORDER BY BANKBTCH PARA 100-PROCESS-COMMANDS.  THE            
000600* RUN TIMESTAMP IS NOT CARRIED ON THE RECORD - BANKBTCH COUNTS            
000700* RECORDS READ, STARTING AT 1, INTO WS-TIMESTAMP.                         
000800*                                                                         
000900*    MM/DD/YY  INIT  TKT#     DESCRIPTION                                 
001000*    --------  ----  -------  -------------------------------             
001100*    03/14/94  RWK   BT-0012  ORIGINAL COPYBOOK FOR BANKBTCH              
001200*    02/20/96  RWK   BT-0061  ADDED CMD-ACCT-LIST FOR SPLITPAY            
001300*    11/02/98  DSL   BT-0140  ADDED CMD-COMMERC FOR PAYONLINE             
001400****************************************************************          
001500 01  COMMAND-RECORD-IN.                                                   
001600     05  CMD-NAME                   PIC X(20).                            
001700     05  CMD-EMAIL                  PIC X(40).                            
001800     05  CMD-ACCOUNT                PIC X(24).                            
001900     05  CMD-RECEIVER               PIC X(24).                            
002000     05  CMD-CARDNUM                PIC X(16).                            
002100     05  CMD-AMOUNT                 PIC 9(09)V9(04).                      
002200     05  CMD-CURRENCY               PIC X(03).                            
002300     05  CMD-DESC                   PIC X(40).                            
002400     05  CMD-COMMERC                PIC X(30).                            
002500     05  CMD-ACCT-CNT               PIC 9(02).                            
002600     05  CMD-ACCT-LIST              PIC X(24) OCCURS 10 TIMES.            
002700     05  FILLER                     PIC X(28).                            
