000100****************************************************************          
000200* BANKRAT - EXCHANGE RATE INPUT LAYOUT                                    
000300****************************************************************          
000400* DAILY FX RATE FILE LAYOUT, ONE DIRECTED FROM/TO PAIR PER LINE.          
000500* BANKBTCH LOADS EACH OF THESE INTO WS-RATE-ENTRY (SEE BANKRTW)           
000600* PLUS THE MIRROR INVERSE ENTRY - PARA 720-LOAD-RATES.                    
000700*                                                                         
000800*    MM/DD/YY  INIT  TKT#     DESCRIPTION                                 
000900*    --------  ----  -------  -------------------------------             
001000*    03/14/94  RWK   BT-0012  ORIGINAL COPYBOOK FOR BANKBTCH              
001100****************************************************************          
001200 01  RATE-RECORD-IN.                                                      
001300     05  RT-FROM                    PIC X(03).                            
001400     05  RT-TO                      PIC X(03).                            
001500     05  RT-RATE                    PIC 9(07)V9(06).                      
001600     05  FILLER                     PIC X(01).                            
