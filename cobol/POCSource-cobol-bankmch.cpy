000100****************************************************************          
000200* BANKMCH - MERCHANT PAYMENT TOTALS TABLE                                 
000300****************************************************************          
000400* ONE ENTRY PER MERCHANT NAME SEEN ON A PAYONLINE COMMAND.                
000500* COM-TOTAL ACCUMULATES CONVERTED ONLINE-PAYMENT AMOUNTS ONLY -           
000600* SEE BANKBTCH PARA 341-FIND-OR-ADD-MERCHANT.  COUNT PLUS OCCURS          
000700* ARE ONE 01 SO THE WHOLE TABLE COPIES IN ONE SHOT.                       
000800*                                                                         
000900*    MM/DD/YY  INIT  TKT#     DESCRIPTION                                 
001000*    --------  ----  -------  -------------------------------             
001100*    09/02/94  RWK   BT-0019  ORIGINAL LAYOUT                             
001200****************************************************************          
001300 01  MERCHANT-TOTAL-TABLE.                                                
001400     05  COM-COUNT                  PIC 9(02) COMP.                       
001500     05  COM-ENTRY OCCURS 50 TIMES                                        
001600                    INDEXED BY COM-IX.                                    
001700         10  COM-NAME                   PIC X(30).                        
001800         10  COM-TOTAL                  PIC 9(11)V9(04) COMP-3.           
001900         10  FILLER                     PIC X(05).                        
